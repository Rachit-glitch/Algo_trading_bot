000010*****************************************************************
000020* Author: S R PRAJAPATI
000030* Installation: SUMMIT TRADING SYSTEMS - CAPITAL MARKETS GROUP
000040* Date-Written: 1992-03-16
000050* Date-Compiled:
000060* Security: COMPANY CONFIDENTIAL
000070* Purpose: INTRADAY FIRST-BAR CONTINUATION BACKTEST WITH FULL
000080*        : BROKERAGE COST MODEL (COMMISSION, SLIPPAGE, FEES) AND
000090*        : COMPOUNDING EQUITY.  ONE TRADE PER TRADING DAY.
000100* Tectonics: COBC
000110*****************************************************************
000120*
000130*-----------------------------------------------------------------
000140* CHANGE LOG
000150*    1992-03-16  SRP  ORIG-0417  FIRST CUT, PRO-FIXED PLAN ONLY,
000160*                                NO MONTHLY VOLUME TIERS.
000170*    1992-07-02  SRP  ORIG-0430  ADDED PRO-TIERED AND LITE PLANS
000180*                                AND THE MONTHLY SHARE-VOLUME
000190*                                ACCUMULATOR THAT DRIVES THE
000200*                                TIERED RATE.
000210*    1994-06-30  SRP  ORIG-0511  ADDED SLIPPAGE AND EXTRA-FEES
000220*                                PER SHARE, EQUITY-CURVE DRAWDOWN
000230*                                TRACKING AND THE SUMMARY REPORT.
000240*    1998-11-09  KLN  Y2K-0091   CONFIRMED ALL DATE FIELDS CARRY A
000250*                                FULL 4-DIGIT CENTURY+YEAR.  NO
000260*                                WINDOWING LOGIC REQUIRED.
000270*    2003-02-20  RMT  CR-1180    FRACTIONAL-SHARE MINIMUM LOT
000280*                                (0.0001) NOW CHECKED BEFORE THE
000290*                                STOP LEVEL IS SET, NOT AFTER.
000300*    2006-09-12  RMT  CR-1299    STOP-PCT LINE ON THE SUMMARY WAS
000310*                                EDITING THROUGH A 2-DECIMAL FIELD
000320*                                AND PRINTING 0.00 FOR THE DESK'S
000330*                                0.0050 DEFAULT.  NOW EDITS
000340*                                THROUGH A 4-DECIMAL FIELD.
000350*    2008-04-03  RMT  CR-1341    COLLAPSED THE COMMISSION CALLS
000360*                                INTO ONE PERFORM-THRU RANGE AND
000370*                                PULLED THE EOF SWITCH AND THE DAY
000380*                                TABLE SUBSCRIPT OUT AS STANDALONE
000390*                                77-LEVEL ITEMS.
000400*-----------------------------------------------------------------
000410*
000420  IDENTIFICATION DIVISION.
000430*
000440  PROGRAM-ID. BKTSTCBL.
000450  AUTHOR. S R PRAJAPATI.
000460  INSTALLATION. SUMMIT TRADING SYSTEMS.
000470  DATE-WRITTEN. 1992-03-16.
000480  DATE-COMPILED.
000490  SECURITY. COMPANY CONFIDENTIAL.
000500*
000510  ENVIRONMENT DIVISION.
000520*
000530  CONFIGURATION SECTION.
000540  SPECIAL-NAMES.
000550      C01 IS TOP-OF-FORM.
000560*
000570  INPUT-OUTPUT SECTION.
000580  FILE-CONTROL.
000590*
000600      SELECT BARS-IN ASSIGN TO BARSIN
000610          ACCESS IS SEQUENTIAL
000620          FILE STATUS IS WS-BARSIN-STATUS.
000630*
000640      SELECT TRADES-OUT ASSIGN TO U1TRADES
000650          ACCESS IS SEQUENTIAL
000660          FILE STATUS IS WS-TRDOUT-STATUS.
000670*
000680      SELECT SUMRY-OUT ASSIGN TO U1SUMRY
000690          ACCESS IS SEQUENTIAL
000700          FILE STATUS IS WS-SUMOUT-STATUS.
000710*
000720*-----------------------*
000730  DATA DIVISION.
000740*-----------------------*
000750  FILE SECTION.
000760*
000770  FD  BARS-IN RECORDING MODE F.
000780  COPY BARSCPY.
000790*
000800  FD  TRADES-OUT RECORDING MODE F.
000810  01  TRADES-OUT-REC                PIC X(235).
000820*
000830  FD  SUMRY-OUT RECORDING MODE F.
000840  01  SUMRY-OUT-REC                 PIC X(64).
000850*
000860  WORKING-STORAGE SECTION.
000870*
000880  COPY TRD1CPY.
000890*
000900  01  SYSTEM-DATE-AND-TIME.
000910      05  CURRENT-DATE.
000920          10  CURRENT-YEAR           PIC 9(2).
000930          10  CURRENT-MONTH          PIC 9(2).
000940          10  CURRENT-DAY            PIC 9(2).
000950      05  CURRENT-TIME.
000960          10  CURRENT-HOUR           PIC 9(2).
000970          10  CURRENT-MINUTE         PIC 9(2).
000980          10  CURRENT-SECOND         PIC 9(2).
000990          10  CURRENT-HNDSEC         PIC 9(2).
001000      05  FILLER                     PIC X(04).
001010*
001020* 77-LEVEL SCRATCH ITEMS - THIS SHOP HAS ALWAYS KEPT THE EOF
001030* SWITCH AND THE DAY-TABLE SUBSCRIPT AS STANDALONE ITEMS RATHER
001040* THAN BURYING THEM IN A GROUP.
001050*
001060  77  WS-BARSIN-EOF-SW               PIC X(01) VALUE 'N'.
001070      88  WS-BARSIN-EOF                         VALUE 'Y'.
001080  77  WS-DB-IX                       PIC 9(04) COMP.
001090*
001100  01  WS-FIELDS.
001110      05  WS-BARSIN-STATUS           PIC X(02) VALUE SPACES.
001120      05  WS-TRDOUT-STATUS           PIC X(02) VALUE SPACES.
001130      05  WS-SUMOUT-STATUS           PIC X(02) VALUE SPACES.
001140      05  FILLER                     PIC X(04) VALUE SPACES.
001150*
001160* PARAMETERS - NO RUNTIME ARGUMENT PARSING IN THIS SHOP.  THESE
001170* ARE THE CONFIGURATION CONSTANTS FOR THE COST-MODEL ENGINE.
001180*
001190  01  WS-PARAMETERS.
001200      05  WS-PRICING-PLAN            PIC X(10) VALUE 'PRO-FIXED'.
001210      05  WS-STOP-PCT                PIC 9V9999 VALUE .0050.
001220      05  WS-ALLOC-PCT               PIC 9V99   VALUE 1.00.
001230      05  WS-SLIPPAGE-PER-SHR        PIC 9V9999 VALUE 0.
001240      05  WS-EXTRA-FEES-PER-SHR      PIC 9V9999 VALUE 0.
001250      05  WS-START-EQUITY            PIC 9(09)V9(04)
001260                                          VALUE 100.0000.
001270      05  FILLER                     PIC X(04) VALUE SPACES.
001280*
001290  01  WS-CURR-DATE                   PIC 9(08) VALUE ZEROES.
001300  01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
001310      05  WS-CURR-CCYY               PIC 9(04).
001320      05  WS-CURR-MM                 PIC 9(02).
001330      05  WS-CURR-DD                 PIC 9(02).
001340*
001350  01  WS-BAR-BUFFER.
001360      05  WS-BUF-DATE                PIC 9(08).
001370      05  WS-BUF-TIME                PIC 9(04).
001380      05  WS-BUF-OPEN                PIC 9(06)V9(04).
001390      05  WS-BUF-HIGH                PIC 9(06)V9(04).
001400      05  WS-BUF-LOW                 PIC 9(06)V9(04).
001410      05  WS-BUF-CLOSE               PIC 9(06)V9(04).
001420      05  FILLER                     PIC X(04) VALUE SPACES.
001430*
001440* ONE DAY'S BARS, BUFFERED WHILE THE CONTROL BREAK ON BAR-DATE
001450* IS BEING DETECTED.  60 ROWS COVERS EVEN AN EXTENDED SESSION AT
001460* 15-MINUTE INTERVALS WITH ROOM TO SPARE.
001470*
001480  01  WS-DAY-BAR-TABLE.
001490      05  WS-DAY-BAR OCCURS 60 TIMES.
001500          10  DB-TIME                PIC 9(04).
001510          10  DB-OPEN                PIC 9(06)V9(04).
001520          10  DB-HIGH                PIC 9(06)V9(04).
001530          10  DB-LOW                 PIC 9(06)V9(04).
001540          10  DB-CLOSE                PIC 9(06)V9(04).
001550          10  FILLER                 PIC X(04).
001560      05  FILLER                     PIC X(04).
001570*
001580  01  WS-DAY-WORK.
001590      05  WS-DAY-BAR-COUNT           PIC 9(04) COMP.
001600      05  WS-IX-0930                 PIC 9(04) COMP.
001610      05  WS-IX-0945                 PIC 9(04) COMP.
001620      05  WS-IX-1130                 PIC 9(04) COMP.
001630      05  WS-STOP-SCAN-IX            PIC 9(04) COMP.
001640      05  WS-STOP-HIT-SW             PIC X(01) VALUE 'N'.
001650          88  WS-STOP-WAS-HIT                  VALUE 'Y'.
001660      05  FILLER                     PIC X(04) VALUE SPACES.
001670*
001680  01  WS-TRADE-WORK.
001690      05  WS-DIRECTION               PIC S9(01) COMP.
001700      05  WS-FB-OPEN                 PIC S9(06)V9(04).
001710      05  WS-FB-CLOSE                PIC S9(06)V9(04).
001720      05  WS-ENTRY-PX                PIC S9(06)V9(04).
001730      05  WS-EXIT-PX                 PIC S9(06)V9(04).
001740      05  WS-STOP-LEVEL              PIC S9(06)V9(04).
001750      05  WS-SHARES                  PIC 9(07)V9(04).
001760      05  WS-DOLLARS-TO-INVEST       PIC 9(11)V9(04).
001770      05  WS-GROSS-POINTS            PIC S9(06)V9(04).
001780      05  WS-GROSS-PNL               PIC S9(09)V9(04).
001790      05  WS-ENTRY-COST              PIC 9(07)V9(04).
001800      05  WS-EXIT-COST               PIC 9(07)V9(04).
001810      05  WS-TOTAL-COST              PIC 9(07)V9(04).
001820      05  WS-NET-PNL                 PIC S9(09)V9(04).
001830      05  WS-SIGNAL-TXT              PIC X(05).
001840      05  WS-REASON-TXT              PIC X(10).
001850      05  FILLER                     PIC X(04) VALUE SPACES.
001860*
001870  01  WS-MONTHLY-VOLUME.
001880      05  WS-CURR-YR-MO              PIC 9(06) VALUE ZEROES.
001890      05  WS-PREV-YR-MO              PIC 9(06) VALUE ZEROES.
001900      05  WS-MONTH-SHARES-BEFORE     PIC 9(11)V9(04) VALUE ZEROES.
001910      05  FILLER                     PIC X(04) VALUE SPACES.
001920*
001930  01  WS-COMMISSION-WORK.
001940      05  WS-COMMISSION-PRICE        PIC 9(06)V9(04).
001950      05  WS-TRADE-VALUE             PIC 9(13)V9(04).
001960      05  WS-COMM-BASE               PIC 9(09)V9(04).
001970      05  WS-COMM-RATE               PIC 9V9999.
001980      05  WS-COMM-AMOUNT             PIC 9(09)V9(04).
001990      05  WS-SIDE-COST               PIC 9(09)V9(04).
002000      05  FILLER                     PIC X(04) VALUE SPACES.
002010*
002020  01  WS-EQUITY-WORK.
002030      05  WS-CURR-EQUITY             PIC S9(09)V9(04).
002040      05  WS-START-EQUITY-OF-TRADE   PIC S9(09)V9(04).
002050      05  WS-EQUITY-RUN-MAX          PIC S9(09)V9(04).
002060      05  WS-DAY-DRAWDOWN-PCT        PIC S9(05)V9(04).
002070      05  WS-MAX-DRAWDOWN-PCT        PIC S9(05)V9(04)
002080                                          VALUE ZEROES.
002090      05  FILLER                     PIC X(04) VALUE SPACES.
002100*
002110  01  WS-ACCUM-TOTALS.
002120      05  WS-TRADE-COUNT             PIC 9(07) COMP.
002130      05  WS-WIN-COUNT               PIC 9(07) COMP.
002140      05  WS-LOSS-COUNT              PIC 9(07) COMP.
002150      05  WS-STOP-HIT-COUNT          PIC 9(07) COMP.
002160      05  FILLER                     PIC X(04) VALUE SPACES.
002170*
002180  01  WS-REPORT-EDIT-FIELDS.
002190      05  WS-TOTAL-RETURN-PCT        PIC S9(05)V9(04).
002200      05  WS-WIN-RATE-PCT            PIC 9(03)V99.
002210      05  WS-EDIT-SIGNED-LONG        PIC -Z(8)9.9999.
002220      05  WS-EDIT-UNSGN-SHORT        PIC Z(2)9.99.
002230      05  WS-EDIT-COUNT              PIC Z(6)9.
002240      05  FILLER                     PIC X(04) VALUE SPACES.
002250*
002260*-----------------------*
002270  PROCEDURE DIVISION.
002280*-----------------------*
002290  000-MAIN.
002300*
002310      ACCEPT CURRENT-DATE FROM DATE.
002320      ACCEPT CURRENT-TIME FROM TIME.
002330*
002340      DISPLAY '********INTRADAY COST-MODEL BACKTEST***********'.
002350      DISPLAY 'BKTSTCBL STARTED DATE = ' CURRENT-MONTH '/'
002360              CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
002370      DISPLAY '             TIME = ' CURRENT-HOUR ':'
002380              CURRENT-MINUTE ':' CURRENT-SECOND.
002390      DISPLAY '********REPORT START****************************'.
002400*
002410      PERFORM 010-INITIALIZE-WORK-AREAS.
002420      PERFORM 100-OPEN-FILES.
002430      PERFORM 120-WRITE-HEADINGS.
002440      PERFORM 210-READ-BAR-RECORD.
002450      PERFORM 300-PROCESS-ONE-DAY
002460          UNTIL WS-BARSIN-EOF.
002470      PERFORM 800-WRITE-SUMMARY.
002480      PERFORM 900-CLOSE-FILES.
002490*
002500      DISPLAY '********REPORT END******************************'.
002510      STOP RUN.
002520*
002530  010-INITIALIZE-WORK-AREAS.
002540      MOVE WS-START-EQUITY TO WS-CURR-EQUITY.
002550      MOVE WS-START-EQUITY TO WS-EQUITY-RUN-MAX.
002560      MOVE ZEROES TO WS-TRADE-COUNT WS-WIN-COUNT WS-LOSS-COUNT
002570                      WS-STOP-HIT-COUNT.
002580      MOVE ZEROES TO WS-MONTH-SHARES-BEFORE WS-CURR-YR-MO.
002590*
002600  100-OPEN-FILES.
002610      OPEN INPUT  BARS-IN.
002620      OPEN OUTPUT TRADES-OUT.
002630      OPEN OUTPUT SUMRY-OUT.
002640*
002650  120-WRITE-HEADINGS.
002660      WRITE TRADES-OUT-REC FROM TR-HEADING-LINE.
002670      WRITE SUMRY-OUT-REC FROM TR-SUM-HEADING-LINE.
002680      WRITE SUMRY-OUT-REC FROM TR-SUM-COLUMN-LINE.
002690*
002700  210-READ-BAR-RECORD.
002710      READ BARS-IN
002720          AT END MOVE 'Y' TO WS-BARSIN-EOF-SW
002730      END-READ.
002740      IF NOT WS-BARSIN-EOF
002750          MOVE BAR-DATE  TO WS-BUF-DATE
002760          MOVE BAR-TIME  TO WS-BUF-TIME
002770          MOVE BAR-OPEN  TO WS-BUF-OPEN
002780          MOVE BAR-HIGH  TO WS-BUF-HIGH
002790          MOVE BAR-LOW   TO WS-BUF-LOW
002800          MOVE BAR-CLOSE TO WS-BUF-CLOSE
002810      END-IF.
002820*
002830  300-PROCESS-ONE-DAY.
002840      MOVE WS-BUF-DATE TO WS-CURR-DATE.
002850      MOVE ZERO TO WS-DAY-BAR-COUNT.
002860      PERFORM 310-BUFFER-ONE-BAR
002870          UNTIL WS-BARSIN-EOF OR WS-BUF-DATE NOT = WS-CURR-DATE.
002880      PERFORM 230-CHECK-MONTH-BREAK.
002890      PERFORM 400-EVALUATE-THE-DAY.
002900      PERFORM 600-TRACK-DRAWDOWN.
002910*
002920  310-BUFFER-ONE-BAR.
002930      ADD 1 TO WS-DAY-BAR-COUNT.
002940      MOVE WS-BUF-TIME  TO DB-TIME(WS-DAY-BAR-COUNT).
002950      MOVE WS-BUF-OPEN  TO DB-OPEN(WS-DAY-BAR-COUNT).
002960      MOVE WS-BUF-HIGH  TO DB-HIGH(WS-DAY-BAR-COUNT).
002970      MOVE WS-BUF-LOW   TO DB-LOW(WS-DAY-BAR-COUNT).
002980      MOVE WS-BUF-CLOSE TO DB-CLOSE(WS-DAY-BAR-COUNT).
002990      PERFORM 210-READ-BAR-RECORD.
003000*
003010  230-CHECK-MONTH-BREAK.
003020      COMPUTE WS-CURR-YR-MO = WS-CURR-CCYY * 100 + WS-CURR-MM.
003030      IF WS-CURR-YR-MO NOT = WS-PREV-YR-MO
003040          MOVE ZEROES TO WS-MONTH-SHARES-BEFORE
003050          MOVE WS-CURR-YR-MO TO WS-PREV-YR-MO
003060      END-IF.
003070*
003080  400-EVALUATE-THE-DAY.
003090      PERFORM 410-FIND-KEY-BARS.
003100      IF WS-IX-0930 = ZERO OR WS-IX-0945 = ZERO
003110              OR WS-IX-1130 = ZERO
003120          PERFORM 420-WRITE-NO-TRADE-DAY
003130      ELSE
003140          PERFORM 440-DETERMINE-SIGNAL
003150      END-IF.
003160*
003170  410-FIND-KEY-BARS.
003180      MOVE ZERO TO WS-IX-0930 WS-IX-0945 WS-IX-1130.
003190      PERFORM 412-SEARCH-KEY-BARS
003200          VARYING WS-DB-IX FROM 1 BY 1
003210          UNTIL WS-DB-IX > WS-DAY-BAR-COUNT.
003220*
003230  412-SEARCH-KEY-BARS.
003240      IF DB-TIME(WS-DB-IX) = 0930
003250          MOVE WS-DB-IX TO WS-IX-0930
003260      END-IF.
003270      IF DB-TIME(WS-DB-IX) = 0945
003280          MOVE WS-DB-IX TO WS-IX-0945
003290      END-IF.
003300      IF DB-TIME(WS-DB-IX) = 1130
003310          MOVE WS-DB-IX TO WS-IX-1130
003320      END-IF.
003330*
003340  420-WRITE-NO-TRADE-DAY.
003350      MOVE 'SKIP '      TO WS-SIGNAL-TXT.
003360      MOVE 'MISSING'    TO WS-REASON-TXT.
003370      MOVE ZERO TO WS-FB-OPEN WS-FB-CLOSE WS-ENTRY-PX WS-EXIT-PX
003380                   WS-STOP-LEVEL WS-SHARES WS-GROSS-POINTS
003390                   WS-GROSS-PNL WS-ENTRY-COST WS-EXIT-COST
003400                   WS-TOTAL-COST WS-NET-PNL.
003410      MOVE WS-CURR-EQUITY TO WS-START-EQUITY-OF-TRADE.
003420      PERFORM 700-WRITE-DETAIL-RECORD.
003430*
003440  440-DETERMINE-SIGNAL.
003450      MOVE DB-OPEN(WS-IX-0930)  TO WS-FB-OPEN.
003460      MOVE DB-CLOSE(WS-IX-0930) TO WS-FB-CLOSE.
003470      EVALUATE TRUE
003480          WHEN WS-FB-CLOSE > WS-FB-OPEN
003490              MOVE +1 TO WS-DIRECTION
003500          WHEN WS-FB-CLOSE < WS-FB-OPEN
003510              MOVE -1 TO WS-DIRECTION
003520          WHEN OTHER
003530              MOVE ZERO TO WS-DIRECTION
003540      END-EVALUATE.
003550      IF WS-DIRECTION = ZERO
003560          MOVE 'SKIP '  TO WS-SIGNAL-TXT
003570          MOVE 'DOJI'   TO WS-REASON-TXT
003580          MOVE ZERO TO WS-ENTRY-PX WS-EXIT-PX WS-STOP-LEVEL
003590                       WS-SHARES WS-GROSS-POINTS WS-GROSS-PNL
003600                       WS-ENTRY-COST WS-EXIT-COST WS-TOTAL-COST
003610                       WS-NET-PNL
003620          MOVE WS-CURR-EQUITY TO WS-START-EQUITY-OF-TRADE
003630          PERFORM 700-WRITE-DETAIL-RECORD
003640      ELSE
003650          IF WS-DIRECTION = +1
003660              MOVE 'LONG '  TO WS-SIGNAL-TXT
003670          ELSE
003680              MOVE 'SHORT' TO WS-SIGNAL-TXT
003690          END-IF
003700          MOVE DB-CLOSE(WS-IX-0945) TO WS-ENTRY-PX
003710          PERFORM 450-SIZE-THE-POSITION
003720      END-IF.
003730*
003740  450-SIZE-THE-POSITION.
003750      COMPUTE WS-DOLLARS-TO-INVEST ROUNDED =
003760              WS-CURR-EQUITY * WS-ALLOC-PCT.
003770      IF WS-ENTRY-PX > ZERO AND WS-CURR-EQUITY > ZERO
003780          COMPUTE WS-SHARES =
003790                  WS-DOLLARS-TO-INVEST / WS-ENTRY-PX
003800      ELSE
003810          MOVE ZERO TO WS-SHARES
003820      END-IF.
003830      IF WS-SHARES < 0.0001
003840          MOVE 'TOOSMALL' TO WS-REASON-TXT
003850          MOVE ZERO TO WS-EXIT-PX WS-STOP-LEVEL WS-GROSS-POINTS
003860                       WS-GROSS-PNL WS-ENTRY-COST WS-EXIT-COST
003870                       WS-TOTAL-COST WS-NET-PNL
003880          MOVE 'SKIP '  TO WS-SIGNAL-TXT
003890          MOVE WS-CURR-EQUITY TO WS-START-EQUITY-OF-TRADE
003900          PERFORM 700-WRITE-DETAIL-RECORD
003910      ELSE
003920          PERFORM 460-SET-STOP-LEVEL
003930          PERFORM 500-SCAN-FOR-STOP
003940          PERFORM 600-POST-TRADE-PNL
003950          MOVE WS-CURR-EQUITY TO WS-START-EQUITY-OF-TRADE
003960          ADD WS-NET-PNL TO WS-CURR-EQUITY
003970          PERFORM 700-WRITE-DETAIL-RECORD
003980          ADD 1 TO WS-TRADE-COUNT
003990          IF WS-NET-PNL > ZERO
004000              ADD 1 TO WS-WIN-COUNT
004010          END-IF
004020          IF WS-NET-PNL < ZERO
004030              ADD 1 TO WS-LOSS-COUNT
004040          END-IF
004050          IF WS-STOP-WAS-HIT
004060              ADD 1 TO WS-STOP-HIT-COUNT
004070          END-IF
004080      END-IF.
004090*
004100  460-SET-STOP-LEVEL.
004110      IF WS-DIRECTION = +1
004120          COMPUTE WS-STOP-LEVEL ROUNDED =
004130                  WS-ENTRY-PX * (1 - WS-STOP-PCT)
004140      ELSE
004150          COMPUTE WS-STOP-LEVEL ROUNDED =
004160                  WS-ENTRY-PX * (1 + WS-STOP-PCT)
004170      END-IF.
004180*
004190  500-SCAN-FOR-STOP.
004200      MOVE 'N' TO WS-STOP-HIT-SW.
004210      COMPUTE WS-STOP-SCAN-IX = WS-IX-0945 + 1.
004220      PERFORM 510-TEST-ONE-BAR-FOR-STOP
004230          UNTIL WS-STOP-SCAN-IX > WS-IX-1130
004240              OR WS-STOP-WAS-HIT.
004250      IF NOT WS-STOP-WAS-HIT
004260          MOVE DB-CLOSE(WS-IX-1130) TO WS-EXIT-PX
004270          MOVE 'TIME-EXIT' TO WS-REASON-TXT
004280      END-IF.
004290*
004300  510-TEST-ONE-BAR-FOR-STOP.
004310      IF WS-DIRECTION = +1
004320          IF DB-LOW(WS-STOP-SCAN-IX) <= WS-STOP-LEVEL
004330              MOVE 'Y' TO WS-STOP-HIT-SW
004340              MOVE WS-STOP-LEVEL TO WS-EXIT-PX
004350              MOVE 'STOP-HIT' TO WS-REASON-TXT
004360          END-IF
004370      ELSE
004380          IF DB-HIGH(WS-STOP-SCAN-IX) >= WS-STOP-LEVEL
004390              MOVE 'Y' TO WS-STOP-HIT-SW
004400              MOVE WS-STOP-LEVEL TO WS-EXIT-PX
004410              MOVE 'STOP-HIT' TO WS-REASON-TXT
004420          END-IF
004430      END-IF.
004440      ADD 1 TO WS-STOP-SCAN-IX.
004450*
004460  600-POST-TRADE-PNL.
004470      COMPUTE WS-GROSS-POINTS =
004480              WS-DIRECTION * (WS-EXIT-PX - WS-ENTRY-PX).
004490      COMPUTE WS-GROSS-PNL ROUNDED =
004500              WS-SHARES * WS-GROSS-POINTS.
004510      PERFORM 470-COMPUTE-ENTRY-SIDE-COST.
004520      PERFORM 475-COMPUTE-EXIT-SIDE-COST.
004530      COMPUTE WS-TOTAL-COST = WS-ENTRY-COST + WS-EXIT-COST.
004540      COMPUTE WS-NET-PNL ROUNDED =
004550              WS-GROSS-PNL - WS-ENTRY-COST - WS-EXIT-COST.
004560*
004570  470-COMPUTE-ENTRY-SIDE-COST.
004580      MOVE WS-ENTRY-PX TO WS-COMMISSION-PRICE.
004590      PERFORM 480-COMPUTE-COMMISSION THRU 490-COMPUTE-SIDE-COST.
004600      MOVE WS-SIDE-COST TO WS-ENTRY-COST.
004610      ADD WS-SHARES TO WS-MONTH-SHARES-BEFORE.
004620*
004630  475-COMPUTE-EXIT-SIDE-COST.
004640      MOVE WS-EXIT-PX TO WS-COMMISSION-PRICE.
004650      PERFORM 480-COMPUTE-COMMISSION THRU 490-COMPUTE-SIDE-COST.
004660      MOVE WS-SIDE-COST TO WS-EXIT-COST.
004670      ADD WS-SHARES TO WS-MONTH-SHARES-BEFORE.
004680*
004690* 2008-04-03 RMT CR-1341 480 THRU 490 NOW RUN AS ONE NUMBERED
004700* RANGE - 490-COMPUTE-SIDE-COST WAS MOVED UP AHEAD OF THE THREE
004710* PLAN-SPECIFIC PARAGRAPHS SO THE FALL-THROUGH DOES NOT RE-ENTER
004720* THEM.
004730*
004740  480-COMPUTE-COMMISSION.
004750      IF WS-SHARES <= ZERO OR WS-COMMISSION-PRICE <= ZERO
004760          MOVE ZERO TO WS-COMM-AMOUNT
004770      ELSE
004780          COMPUTE WS-TRADE-VALUE =
004790                  WS-COMMISSION-PRICE * WS-SHARES
004800          EVALUATE WS-PRICING-PLAN
004810              WHEN 'PRO-FIXED'
004820                  PERFORM 482-COMMISSION-PRO-FIXED
004830              WHEN 'PRO-TIERED'
004840                  PERFORM 484-COMMISSION-PRO-TIERED
004850              WHEN 'LITE'
004860                  PERFORM 486-COMMISSION-LITE
004870              WHEN OTHER
004880                  PERFORM 482-COMMISSION-PRO-FIXED
004890          END-EVALUATE
004900      END-IF.
004910*
004920  490-COMPUTE-SIDE-COST.
004930      COMPUTE WS-SIDE-COST ROUNDED =
004940              WS-COMM-AMOUNT
004950              + (WS-SLIPPAGE-PER-SHR * WS-SHARES)
004960              + (WS-EXTRA-FEES-PER-SHR * WS-SHARES).
004970*
004980  482-COMMISSION-PRO-FIXED.
004990      COMPUTE WS-COMM-BASE ROUNDED = 0.005 * WS-SHARES.
005000      IF WS-COMM-BASE < 1.00
005010          MOVE 1.00 TO WS-COMM-BASE
005020      END-IF.
005030      IF WS-COMM-BASE > 0.01 * WS-TRADE-VALUE
005040          COMPUTE WS-COMM-BASE ROUNDED = 0.01 * WS-TRADE-VALUE
005050      END-IF.
005060      MOVE WS-COMM-BASE TO WS-COMM-AMOUNT.
005070*
005080  484-COMMISSION-PRO-TIERED.
005090      EVALUATE TRUE
005100          WHEN WS-MONTH-SHARES-BEFORE NOT > 300000
005110              MOVE .0035 TO WS-COMM-RATE
005120          WHEN WS-MONTH-SHARES-BEFORE NOT > 3000000
005130              MOVE .0020 TO WS-COMM-RATE
005140          WHEN WS-MONTH-SHARES-BEFORE NOT > 20000000
005150              MOVE .0015 TO WS-COMM-RATE
005160          WHEN WS-MONTH-SHARES-BEFORE NOT > 100000000
005170              MOVE .0010 TO WS-COMM-RATE
005180          WHEN OTHER
005190              MOVE .0005 TO WS-COMM-RATE
005200      END-EVALUATE.
005210      COMPUTE WS-COMM-BASE ROUNDED = WS-COMM-RATE * WS-SHARES.
005220      IF WS-COMM-BASE < 0.35
005230          MOVE 0.35 TO WS-COMM-BASE
005240      END-IF.
005250      IF WS-COMM-BASE > 0.01 * WS-TRADE-VALUE
005260          COMPUTE WS-COMM-BASE ROUNDED = 0.01 * WS-TRADE-VALUE
005270      END-IF.
005280      MOVE WS-COMM-BASE TO WS-COMM-AMOUNT.
005290*
005300  486-COMMISSION-LITE.
005310      COMPUTE WS-COMM-BASE ROUNDED = 0.002 * WS-SHARES.
005320      IF WS-COMM-BASE < 0.003
005330          MOVE 0.003 TO WS-COMM-BASE
005340      END-IF.
005350      MOVE WS-COMM-BASE TO WS-COMM-AMOUNT.
005360*
005370  600-TRACK-DRAWDOWN.
005380      IF WS-CURR-EQUITY > WS-EQUITY-RUN-MAX
005390          MOVE WS-CURR-EQUITY TO WS-EQUITY-RUN-MAX
005400      END-IF.
005410      COMPUTE WS-DAY-DRAWDOWN-PCT ROUNDED =
005420              (WS-CURR-EQUITY / WS-EQUITY-RUN-MAX - 1) * 100.
005430      IF WS-DAY-DRAWDOWN-PCT < WS-MAX-DRAWDOWN-PCT
005440          MOVE WS-DAY-DRAWDOWN-PCT TO WS-MAX-DRAWDOWN-PCT
005450      END-IF.
005460*
005470  700-WRITE-DETAIL-RECORD.
005480      MOVE WS-CURR-DATE       TO TR-DATE.
005490      MOVE WS-SIGNAL-TXT      TO TR-SIGNAL.
005500      MOVE WS-FB-OPEN         TO TR-FB-OPEN.
005510      MOVE WS-FB-CLOSE        TO TR-FB-CLOSE.
005520      MOVE WS-ENTRY-PX        TO TR-ENTRY-PX.
005530      MOVE WS-EXIT-PX         TO TR-EXIT-PX.
005540      MOVE WS-REASON-TXT      TO TR-EXIT-REASON.
005550      MOVE WS-STOP-LEVEL      TO TR-STOP-LEVEL.
005560      MOVE WS-SHARES          TO TR-SHARES.
005570      MOVE WS-GROSS-POINTS    TO TR-GROSS-POINTS.
005580      MOVE WS-GROSS-PNL       TO TR-GROSS-PNL.
005590      MOVE WS-ENTRY-COST      TO TR-ENTRY-COST.
005600      MOVE WS-EXIT-COST       TO TR-EXIT-COST.
005610      MOVE WS-TOTAL-COST      TO TR-TOTAL-COST.
005620      MOVE WS-NET-PNL         TO TR-NET-PNL.
005630      COMPUTE TR-START-EQUITY ROUNDED = WS-START-EQUITY-OF-TRADE.
005640      COMPUTE TR-END-EQUITY ROUNDED = WS-CURR-EQUITY.
005650      WRITE TRADES-OUT-REC FROM TR-DETAIL-LINE.
005660*
005670  800-WRITE-SUMMARY.
005680      COMPUTE WS-TOTAL-RETURN-PCT ROUNDED =
005690              (WS-CURR-EQUITY / WS-START-EQUITY - 1) * 100.
005700      IF WS-TRADE-COUNT > ZERO
005710          COMPUTE WS-WIN-RATE-PCT ROUNDED =
005720                  WS-WIN-COUNT / WS-TRADE-COUNT * 100
005730      ELSE
005740          MOVE ZERO TO WS-WIN-RATE-PCT
005750      END-IF.
005760*
005770      MOVE 'PRICING PLAN'            TO TR-SUM-LABEL.
005780      MOVE WS-PRICING-PLAN           TO TR-SUM-VALUE.
005790      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
005800*
005810      MOVE 'STOP-PCT'                TO TR-SUM-LABEL.
005820      MOVE WS-STOP-PCT TO WS-EDIT-SIGNED-LONG.
005830      MOVE WS-EDIT-SIGNED-LONG        TO TR-SUM-VALUE.
005840      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
005850*
005860      MOVE 'START EQUITY'            TO TR-SUM-LABEL.
005870      MOVE WS-START-EQUITY TO WS-EDIT-SIGNED-LONG.
005880      MOVE WS-EDIT-SIGNED-LONG        TO TR-SUM-VALUE.
005890      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
005900*
005910      MOVE 'ENDING EQUITY'           TO TR-SUM-LABEL.
005920      MOVE WS-CURR-EQUITY TO WS-EDIT-SIGNED-LONG.
005930      MOVE WS-EDIT-SIGNED-LONG        TO TR-SUM-VALUE.
005940      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
005950*
005960      MOVE 'TOTAL RETURN PCT'        TO TR-SUM-LABEL.
005970      MOVE WS-TOTAL-RETURN-PCT TO WS-EDIT-SIGNED-LONG.
005980      MOVE WS-EDIT-SIGNED-LONG        TO TR-SUM-VALUE.
005990      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006000*
006010      MOVE 'TRADES'                  TO TR-SUM-LABEL.
006020      MOVE WS-TRADE-COUNT TO WS-EDIT-COUNT.
006030      MOVE WS-EDIT-COUNT              TO TR-SUM-VALUE.
006040      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006050*
006060      MOVE 'WINS'                    TO TR-SUM-LABEL.
006070      MOVE WS-WIN-COUNT TO WS-EDIT-COUNT.
006080      MOVE WS-EDIT-COUNT              TO TR-SUM-VALUE.
006090      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006100*
006110      MOVE 'LOSSES'                  TO TR-SUM-LABEL.
006120      MOVE WS-LOSS-COUNT TO WS-EDIT-COUNT.
006130      MOVE WS-EDIT-COUNT              TO TR-SUM-VALUE.
006140      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006150*
006160      MOVE 'WIN-RATE PCT'            TO TR-SUM-LABEL.
006170      MOVE WS-WIN-RATE-PCT TO WS-EDIT-UNSGN-SHORT.
006180      MOVE WS-EDIT-UNSGN-SHORT        TO TR-SUM-VALUE.
006190      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006200*
006210      MOVE 'STOPS TRIGGERED'         TO TR-SUM-LABEL.
006220      MOVE WS-STOP-HIT-COUNT TO WS-EDIT-COUNT.
006230      MOVE WS-EDIT-COUNT              TO TR-SUM-VALUE.
006240      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006250*
006260      MOVE 'MAX DRAWDOWN PCT'        TO TR-SUM-LABEL.
006270      MOVE WS-MAX-DRAWDOWN-PCT TO WS-EDIT-SIGNED-LONG.
006280      MOVE WS-EDIT-SIGNED-LONG        TO TR-SUM-VALUE.
006290      WRITE SUMRY-OUT-REC FROM TR-SUMMARY-LINE.
006300*
006310  900-CLOSE-FILES.
006320      CLOSE BARS-IN.
006330      CLOSE TRADES-OUT.
006340      CLOSE SUMRY-OUT.
006350*

000010*****************************************************************
000020*                                                               *
000030*                      T R D 1 C P Y                           *
000040*                                                               *
000050*   U1 COST-MODEL BACKTEST  -  TRADE DETAIL AND SUMMARY LINES  *
000060*                                                               *
000070*****************************************************************
000080*
000090* MEMBER: TRD1CPY
000100* USED BY: BKTSTCBL  (COPY TRD1CPY).
000110*
000120* TR-DETAIL-LINE  IS WRITTEN ONE PER TRADING DAY TO U1-TRADES-OUT.
000130* TR-HEADING-LINE IS WRITTEN ONCE AT THE TOP OF U1-TRADES-OUT.
000140* TR-SUMMARY-LINE/TR-SUM-HEADING-LINE CARRY THE METRIC/VALUE PAIRS
000150* WRITTEN TO U1-SUMMARY-OUT AFTER END OF FILE.
000160*
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*    1991-04-08  SRP  ORIG-0417  FIRST CUT OF THE TRADE LINE.
000200*    1994-06-30  SRP  ORIG-0511  ADDED ENTRY/EXIT COST BREAKOUT
000210*                                AND THE EQUITY-CURVE COLUMNS.
000220*    1998-11-09  KLN  Y2K-0091   TR-DATE ALREADY CARRIES A FULL
000230*                                4-DIGIT CENTURY+YEAR.  NO CHANGE.
000240*-----------------------------------------------------------------
000250*
000260  01  TR-DETAIL-LINE.
000270      05  TR-DATE                   PIC 9(08).
000280      05  FILLER                    PIC X(02) VALUE SPACES.
000290      05  TR-SIGNAL                 PIC X(05).
000300      05  FILLER                    PIC X(02) VALUE SPACES.
000310      05  TR-FB-OPEN                PIC -ZZZZZ9.9999.
000320      05  FILLER                    PIC X(02) VALUE SPACES.
000330      05  TR-FB-CLOSE               PIC -ZZZZZ9.9999.
000340      05  FILLER                    PIC X(02) VALUE SPACES.
000350      05  TR-ENTRY-PX                PIC -ZZZZZ9.9999.
000360      05  FILLER                    PIC X(02) VALUE SPACES.
000370      05  TR-EXIT-PX                 PIC -ZZZZZ9.9999.
000380      05  FILLER                    PIC X(02) VALUE SPACES.
000390      05  TR-EXIT-REASON            PIC X(10).
000400      05  FILLER                    PIC X(02) VALUE SPACES.
000410      05  TR-STOP-LEVEL             PIC -ZZZZZ9.9999.
000420      05  FILLER                    PIC X(02) VALUE SPACES.
000430      05  TR-SHARES                 PIC ZZZZZZ9.9999.
000440      05  FILLER                    PIC X(02) VALUE SPACES.
000450      05  TR-GROSS-POINTS           PIC -ZZZZZ9.9999.
000460      05  FILLER                    PIC X(02) VALUE SPACES.
000470      05  TR-GROSS-PNL              PIC -ZZZZZZZZ9.9999.
000480      05  FILLER                    PIC X(02) VALUE SPACES.
000490      05  TR-ENTRY-COST             PIC ZZZZZZ9.9999.
000500      05  FILLER                    PIC X(02) VALUE SPACES.
000510      05  TR-EXIT-COST              PIC ZZZZZZ9.9999.
000520      05  FILLER                    PIC X(02) VALUE SPACES.
000530      05  TR-TOTAL-COST             PIC ZZZZZZ9.9999.
000540      05  FILLER                    PIC X(02) VALUE SPACES.
000550      05  TR-NET-PNL                PIC -ZZZZZZZZ9.9999.
000560      05  FILLER                    PIC X(02) VALUE SPACES.
000570      05  TR-START-EQUITY           PIC -ZZZZZZZZ9.99.
000580      05  FILLER                    PIC X(02) VALUE SPACES.
000590      05  TR-END-EQUITY             PIC -ZZZZZZZZ9.99.
000600      05  FILLER                    PIC X(04) VALUE SPACES.
000610*
000620  01  TR-HEADING-LINE.
000630      05  FILLER                    PIC X(08) VALUE 'DATE'.
000640      05  FILLER                    PIC X(02) VALUE SPACES.
000650      05  FILLER                    PIC X(05) VALUE 'SIGNL'.
000660      05  FILLER                    PIC X(02) VALUE SPACES.
000670      05  FILLER                    PIC X(12) VALUE 'FB-OPEN'.
000680      05  FILLER                    PIC X(02) VALUE SPACES.
000690      05  FILLER                    PIC X(12) VALUE 'FB-CLOSE'.
000700      05  FILLER                    PIC X(02) VALUE SPACES.
000710      05  FILLER                    PIC X(12) VALUE 'ENTRY-PX'.
000720      05  FILLER                    PIC X(02) VALUE SPACES.
000730      05  FILLER                    PIC X(12) VALUE 'EXIT-PX'.
000740      05  FILLER                    PIC X(02) VALUE SPACES.
000750      05  FILLER                    PIC X(10) VALUE 'EXIT-RSN'.
000760      05  FILLER                    PIC X(02) VALUE SPACES.
000770      05  FILLER                    PIC X(12) VALUE 'STOP-LVL'.
000780      05  FILLER                    PIC X(02) VALUE SPACES.
000790      05  FILLER                    PIC X(12) VALUE 'SHARES'.
000800      05  FILLER                    PIC X(02) VALUE SPACES.
000810      05  FILLER                    PIC X(12) VALUE 'GROSS-PTS'.
000820      05  FILLER                    PIC X(02) VALUE SPACES.
000830      05  FILLER                    PIC X(15) VALUE 'GROSS-PNL'.
000840      05  FILLER                    PIC X(02) VALUE SPACES.
000850      05  FILLER                    PIC X(12) VALUE 'ENTRY-COST'.
000860      05  FILLER                    PIC X(02) VALUE SPACES.
000870      05  FILLER                    PIC X(12) VALUE 'EXIT-COST'.
000880      05  FILLER                    PIC X(02) VALUE SPACES.
000890      05  FILLER                    PIC X(12) VALUE 'TOTAL-COST'.
000900      05  FILLER                    PIC X(02) VALUE SPACES.
000910      05  FILLER                    PIC X(15) VALUE 'NET-PNL'.
000920      05  FILLER                    PIC X(02) VALUE SPACES.
000930      05  FILLER                    PIC X(13) VALUE 'STRT-EQUITY'.
000940      05  FILLER                    PIC X(02) VALUE SPACES.
000950      05  FILLER                    PIC X(13) VALUE 'END-EQUITY'.
000960      05  FILLER                    PIC X(04) VALUE SPACES.
000970*
000980  01  TR-SUM-HEADING-LINE.
000990      05  FILLER                    PIC X(40)
001000              VALUE 'U1 COST-MODEL BACKTEST - SUMMARY REPORT'.
001010      05  FILLER                    PIC X(24) VALUE SPACES.
001020*
001030  01  TR-SUM-COLUMN-LINE.
001040      05  FILLER                    PIC X(32) VALUE 'METRIC'.
001050      05  FILLER                    PIC X(02) VALUE SPACES.
001060      05  FILLER                    PIC X(20) VALUE 'VALUE'.
001070      05  FILLER                    PIC X(10) VALUE SPACES.
001080*
001090  01  TR-SUMMARY-LINE.
001100      05  TR-SUM-LABEL              PIC X(32).
001110      05  FILLER                    PIC X(02) VALUE SPACES.
001120      05  TR-SUM-VALUE              PIC X(20).
001130      05  FILLER                    PIC X(10) VALUE SPACES.
001140*

000010*****************************************************************
000020* Author: S R PRAJAPATI
000030* Installation: SUMMIT TRADING SYSTEMS - CAPITAL MARKETS GROUP
000040* Date-Written: 1992-05-04
000050* Date-Compiled:
000060* Security: COMPANY CONFIDENTIAL
000070* Purpose: INTRADAY FIRST-BAR CONTINUATION BACKTEST IN PURE POINTS
000080*        : WITH A FIXED POINT STOP.  WRITES THE PER-DAY GAIN PLUS
000090*        : THE RESEARCH DESK'S DESCRIPTIVE-STATISTICS BATTERY.
000100* Tectonics: COBC
000110*****************************************************************
000120*
000130*-----------------------------------------------------------------
000140* CHANGE LOG
000150*    1992-05-04  SRP  ORIG-0471  FIRST CUT.  SIGN FROM THE 09:30
000160*                                BAR, NO-STOP GAIN AT 11:30 ONLY.
000170*    1992-09-18  SRP  ORIG-0488  ADDED THE 7-BAR STOP SCAN AND THE
000180*                                STOP-HIT EXIT CODE.
000190*    1995-08-14  SRP  ORIG-0560  ADDED THE FULL SUMMARY STATISTICS
000200*                                BATTERY (SD, SKEWNESS, KURTOSIS).
000210*                                SEE 850-COMPUTE-SQUARE-ROOT - THE
000220*                                COMPILER HAS NO SQRT FUNCTION.
000230*    1998-11-09  KLN  Y2K-0091   CONFIRMED CN-DATE CARRIES A FULL
000240*                                4-DIGIT CENTURY+YEAR.  NO CHANGE.
000250*    2001-03-29  RMT  CR-1066    DOJI DAYS (SIGN 0) CONFIRMED KEPT
000260*                                IN THE GAIN SERIES PER RESEARCH
000270*                                DESK REQUEST - NOT DROPPED.
000280*    2008-04-03  RMT  CR-1343    COLLAPSED 420/500 INTO A SINGLE
000290*                                PERFORM-THRU RANGE AND PULLED THE
000300*                                EOF SWITCH AND THE DAY TABLE
000310*                                SUBSCRIPT OUT AS 77-LEVEL ITEMS.
000320*-----------------------------------------------------------------
000330*
000340  IDENTIFICATION DIVISION.
000350*
000360  PROGRAM-ID. CNPTCBL.
000370  AUTHOR. S R PRAJAPATI.
000380  INSTALLATION. SUMMIT TRADING SYSTEMS.
000390  DATE-WRITTEN. 1992-05-04.
000400  DATE-COMPILED.
000410  SECURITY. COMPANY CONFIDENTIAL.
000420*
000430  ENVIRONMENT DIVISION.
000440*
000450  CONFIGURATION SECTION.
000460  SPECIAL-NAMES.
000470      C01 IS TOP-OF-FORM.
000480*
000490  INPUT-OUTPUT SECTION.
000500  FILE-CONTROL.
000510*
000520      SELECT BARS-IN ASSIGN TO BARSIN
000530          ACCESS IS SEQUENTIAL
000540          FILE STATUS IS WS-BARSIN-STATUS.
000550*
000560      SELECT DAILY-OUT ASSIGN TO U3DAILY
000570          ACCESS IS SEQUENTIAL
000580          FILE STATUS IS WS-DLYOUT-STATUS.
000590*
000600      SELECT SUMRY-OUT ASSIGN TO U3SUMRY
000610          ACCESS IS SEQUENTIAL
000620          FILE STATUS IS WS-SUMOUT-STATUS.
000630*
000640*-----------------------*
000650  DATA DIVISION.
000660*-----------------------*
000670  FILE SECTION.
000680*
000690  FD  BARS-IN RECORDING MODE F.
000700  COPY BARSCPY.
000710*
000720  FD  DAILY-OUT RECORDING MODE F.
000730  01  DAILY-OUT-REC                 PIC X(89).
000740*
000750  FD  SUMRY-OUT RECORDING MODE F.
000760  01  SUMRY-OUT-REC                 PIC X(64).
000770*
000780  WORKING-STORAGE SECTION.
000790*
000800  COPY CNT3CPY.
000810*
000820  01  SYSTEM-DATE-AND-TIME.
000830      05  CURRENT-DATE.
000840          10  CURRENT-YEAR           PIC 9(2).
000850          10  CURRENT-MONTH          PIC 9(2).
000860          10  CURRENT-DAY            PIC 9(2).
000870      05  CURRENT-TIME.
000880          10  CURRENT-HOUR           PIC 9(2).
000890          10  CURRENT-MINUTE         PIC 9(2).
000900          10  CURRENT-SECOND         PIC 9(2).
000910          10  CURRENT-HNDSEC         PIC 9(2).
000920      05  FILLER                     PIC X(04).
000930*
000940* 77-LEVEL SCRATCH ITEMS - KEPT STANDALONE PER HOUSE HABIT
000950* RATHER THAN BURIED IN A GROUP.
000960*
000970  77  WS-BARSIN-EOF-SW               PIC X(01) VALUE 'N'.
000980      88  WS-BARSIN-EOF                         VALUE 'Y'.
000990  77  WS-DB-IX                       PIC 9(04) COMP.
001000*
001010  01  WS-FIELDS.
001020      05  WS-BARSIN-STATUS           PIC X(02) VALUE SPACES.
001030      05  WS-DLYOUT-STATUS           PIC X(02) VALUE SPACES.
001040      05  WS-SUMOUT-STATUS           PIC X(02) VALUE SPACES.
001050      05  FILLER                     PIC X(04) VALUE SPACES.
001060*
001070* PARAMETERS - NO RUNTIME ARGUMENT PARSING IN THIS SHOP.  THE STOP
001080* SIZE BELOW IS THE RESEARCH DESK'S STANDING DEFAULT.
001090*
001100  01  WS-PARAMETERS.
001110      05  WS-STOP-POINTS             PIC 9V9999 VALUE 1.0000.
001120      05  FILLER                     PIC X(04) VALUE SPACES.
001130*
001140  01  WS-CURR-DATE                   PIC 9(08) VALUE ZEROES.
001150  01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
001160      05  WS-CURR-CCYY               PIC 9(04).
001170      05  WS-CURR-MM                 PIC 9(02).
001180      05  WS-CURR-DD                 PIC 9(02).
001190*
001200  01  WS-BAR-BUFFER.
001210      05  WS-BUF-DATE                PIC 9(08).
001220      05  WS-BUF-TIME                PIC 9(04).
001230      05  WS-BUF-OPEN                PIC 9(06)V9(04).
001240      05  WS-BUF-HIGH                PIC 9(06)V9(04).
001250      05  WS-BUF-LOW                 PIC 9(06)V9(04).
001260      05  WS-BUF-CLOSE               PIC 9(06)V9(04).
001270      05  FILLER                     PIC X(04) VALUE SPACES.
001280*
001290* ONE DAY'S BARS, BUFFERED WHILE THE CONTROL BREAK ON BAR-DATE
001300* IS BEING DETECTED.  60 ROWS COVERS EVEN AN EXTENDED SESSION AT
001310* 15-MINUTE INTERVALS WITH ROOM TO SPARE.
001320*
001330  01  WS-DAY-BAR-TABLE.
001340      05  WS-DAY-BAR OCCURS 60 TIMES.
001350          10  DB-TIME                PIC 9(04).
001360          10  DB-OPEN                PIC 9(06)V9(04).
001370          10  DB-HIGH                PIC 9(06)V9(04).
001380          10  DB-LOW                 PIC 9(06)V9(04).
001390          10  DB-CLOSE               PIC 9(06)V9(04).
001400          10  FILLER                 PIC X(04).
001410      05  FILLER                     PIC X(04).
001420*
001430  01  WS-DAY-WORK.
001440      05  WS-DAY-BAR-COUNT           PIC 9(04) COMP.
001450      05  WS-IX-0930                 PIC 9(04) COMP.
001460      05  WS-IX-1130                 PIC 9(04) COMP.
001470      05  WS-SCAN-IX                 PIC 9(04) COMP.
001480      05  WS-STOP-HIT-SW             PIC X(01) VALUE 'N'.
001490          88  WS-STOP-WAS-HIT                   VALUE 'Y'.
001500      05  FILLER                     PIC X(04) VALUE SPACES.
001510*
001520  01  WS-TRADE-WORK.
001530      05  WS-DIRECTION               PIC S9(01) COMP.
001540      05  WS-FB-OPEN                 PIC S9(06)V9(04).
001550      05  WS-FB-CLOSE                PIC S9(06)V9(04).
001560      05  WS-EXIT-PX                 PIC S9(06)V9(04).
001570      05  WS-STOP-TIME               PIC 9(04) VALUE ZERO.
001580      05  WS-GAIN-POINTS             PIC S9(06)V9(04).
001590      05  WS-CUM-GAIN                PIC S9(08)V9(04) VALUE ZERO.
001600      05  WS-EXIT-TXT                PIC X(10).
001610      05  FILLER                     PIC X(04) VALUE SPACES.
001620*
001630* GAIN TABLE - ONE ENTRY PER TRADING DAY WRITTEN, HELD IN MEMORY
001640* SO THE END-OF-FILE SUMMARY CAN REPORT MEDIAN, STANDARD
001650* DEVIATION, SKEWNESS AND EXCESS KURTOSIS.  4000 ROWS IS GOOD FOR
001660* ABOUT 16 YEARS OF DAILY HISTORY.
001670*
001680  01  WS-GAIN-TABLE.
001690      05  WS-GAIN-ENTRY OCCURS 4000 TIMES.
001700          10  WS-GAIN-VALUE          PIC S9(06)V9(04).
001710          10  WS-GAIN-SIGN           PIC S9(01).
001720          10  FILLER                 PIC X(03).
001730*
001740  01  WS-SORT-TEMP-ENTRY.
001750      05  WS-SORT-TEMP-VALUE         PIC S9(06)V9(04).
001760      05  WS-SORT-TEMP-SIGN          PIC S9(01).
001770      05  FILLER                     PIC X(03).
001780*
001790  01  WS-SORT-WORK.
001800      05  WS-SORT-IX                 PIC 9(04) COMP.
001810      05  WS-SORT-JX                 PIC 9(04) COMP.
001820      05  WS-SORT-LIMIT              PIC 9(04) COMP.
001830      05  WS-SORT-REM                PIC 9(04) COMP.
001840      05  FILLER                     PIC X(04) VALUE SPACES.
001850*
001860  01  WS-ACCUM-TOTALS.
001870      05  WS-DAY-COUNT               PIC 9(07) COMP.
001880      05  WS-POS-COUNT               PIC 9(07) COMP.
001890      05  WS-NEG-COUNT               PIC 9(07) COMP.
001900      05  WS-ZERO-COUNT              PIC 9(07) COMP.
001910      05  WS-STOP-HIT-COUNT          PIC 9(07) COMP.
001920      05  WS-GREEN-COUNT             PIC 9(07) COMP.
001930      05  WS-RED-COUNT               PIC 9(07) COMP.
001940      05  WS-GAIN-SUM                PIC S9(09)V9(04) VALUE ZERO.
001950      05  WS-GAIN-MIN                PIC S9(06)V9(04).
001960      05  WS-GAIN-MAX                PIC S9(06)V9(04).
001970      05  WS-GREEN-SUM               PIC S9(09)V9(04) VALUE ZERO.
001980      05  WS-RED-SUM                 PIC S9(09)V9(04) VALUE ZERO.
001990      05  FILLER                     PIC X(04) VALUE SPACES.
002000*
002010  01  WS-STATS-WORK.
002020      05  WS-MEAN-GAIN               PIC S9(06)V9(04).
002030      05  WS-MEDIAN-GAIN             PIC S9(06)V9(04).
002040      05  WS-DEVIATION               PIC S9(06)V9(04).
002050      05  WS-SUM-DEV2                PIC S9(11)V9(04) VALUE ZERO.
002060      05  WS-SUM-DEV3                PIC S9(13)V9(04) VALUE ZERO.
002070      05  WS-SUM-DEV4                PIC S9(15)V9(04) VALUE ZERO.
002080      05  WS-VARIANCE                PIC S9(09)V9(08).
002090      05  WS-SAMPLE-SD               PIC S9(06)V9(08).
002100      05  WS-SD-CUBED                PIC S9(09)V9(08).
002110      05  WS-SD-FOURTH               PIC S9(09)V9(08).
002120      05  WS-SKEWNESS                PIC S9(06)V9(04).
002130      05  WS-KURTOSIS                PIC S9(06)V9(04).
002140      05  WS-POS-PCT                 PIC S9(03)V9(04).
002150      05  WS-NEG-PCT                 PIC S9(03)V9(04).
002160      05  WS-ZERO-PCT                PIC S9(03)V9(04).
002170      05  WS-STOP-HIT-PCT            PIC S9(03)V9(04).
002180      05  WS-GREEN-MEAN              PIC S9(06)V9(04).
002190      05  WS-RED-MEAN                PIC S9(06)V9(04).
002200      05  FILLER                     PIC X(04) VALUE SPACES.
002210*
002220* ITERATIVE SQUARE ROOT WORK AREA.  SEE 850-COMPUTE-SQUARE-ROOT.
002230*
002240  01  WS-SQRT-WORK.
002250      05  WS-SQRT-INPUT              PIC S9(09)V9(08).
002260      05  WS-SQRT-RESULT             PIC S9(09)V9(08).
002270      05  WS-SQRT-PREV               PIC S9(09)V9(08).
002280      05  WS-SQRT-COUNT              PIC 9(02) COMP.
002290      05  FILLER                     PIC X(04) VALUE SPACES.
002300*
002310  01  WS-REPORT-EDIT-FIELDS.
002320      05  WS-EDIT-SIGNED-LONG        PIC -Z(6)9.9999.
002330      05  WS-EDIT-COUNT              PIC Z(6)9.
002340      05  FILLER                     PIC X(04) VALUE SPACES.
002350*
002360*-----------------------*
002370  PROCEDURE DIVISION.
002380*-----------------------*
002390  000-MAIN.
002400*
002410      ACCEPT CURRENT-DATE FROM DATE.
002420      ACCEPT CURRENT-TIME FROM TIME.
002430*
002440      DISPLAY '********CONTINUATION-POINTS BACKTEST*************'.
002450      DISPLAY 'CNPTCBL STARTED DATE = ' CURRENT-MONTH '/'
002460              CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
002470      DISPLAY '             TIME = ' CURRENT-HOUR ':'
002480              CURRENT-MINUTE ':' CURRENT-SECOND.
002490      DISPLAY '********REPORT START****************************'.
002500*
002510      PERFORM 010-INITIALIZE-WORK-AREAS.
002520      PERFORM 100-OPEN-FILES.
002530      PERFORM 120-WRITE-HEADINGS.
002540      PERFORM 210-READ-BAR-RECORD.
002550      PERFORM 300-PROCESS-ONE-DAY
002560          UNTIL WS-BARSIN-EOF.
002570      PERFORM 800-WRITE-SUMMARY.
002580      PERFORM 900-CLOSE-FILES.
002590*
002600      DISPLAY '********REPORT END******************************'.
002610      STOP RUN.
002620*
002630  010-INITIALIZE-WORK-AREAS.
002640      MOVE ZEROES TO WS-DAY-COUNT WS-POS-COUNT WS-NEG-COUNT
002650                      WS-ZERO-COUNT WS-STOP-HIT-COUNT
002660                      WS-GREEN-COUNT WS-RED-COUNT.
002670      MOVE ZERO TO WS-GAIN-SUM WS-CUM-GAIN WS-GREEN-SUM WS-RED-SUM
002680                   WS-GAIN-MIN WS-GAIN-MAX.
002690*
002700  100-OPEN-FILES.
002710      OPEN INPUT  BARS-IN.
002720      OPEN OUTPUT DAILY-OUT.
002730      OPEN OUTPUT SUMRY-OUT.
002740*
002750  120-WRITE-HEADINGS.
002760      WRITE DAILY-OUT-REC FROM CN-HEADING-LINE.
002770      WRITE SUMRY-OUT-REC FROM CN-SUM-HEADING-LINE.
002780      WRITE SUMRY-OUT-REC FROM CN-SUM-COLUMN-LINE.
002790*
002800  210-READ-BAR-RECORD.
002810      READ BARS-IN
002820          AT END MOVE 'Y' TO WS-BARSIN-EOF-SW
002830      END-READ.
002840      IF NOT WS-BARSIN-EOF
002850          MOVE BAR-DATE  TO WS-BUF-DATE
002860          MOVE BAR-TIME  TO WS-BUF-TIME
002870          MOVE BAR-OPEN  TO WS-BUF-OPEN
002880          MOVE BAR-HIGH  TO WS-BUF-HIGH
002890          MOVE BAR-LOW   TO WS-BUF-LOW
002900          MOVE BAR-CLOSE TO WS-BUF-CLOSE
002910      END-IF.
002920*
002930  300-PROCESS-ONE-DAY.
002940      MOVE WS-BUF-DATE TO WS-CURR-DATE.
002950      MOVE ZERO TO WS-DAY-BAR-COUNT.
002960      PERFORM 310-BUFFER-ONE-BAR
002970          UNTIL WS-BARSIN-EOF OR WS-BUF-DATE NOT = WS-CURR-DATE.
002980      PERFORM 400-EVALUATE-THE-DAY.
002990*
003000  310-BUFFER-ONE-BAR.
003010      ADD 1 TO WS-DAY-BAR-COUNT.
003020      MOVE WS-BUF-TIME  TO DB-TIME(WS-DAY-BAR-COUNT).
003030      MOVE WS-BUF-OPEN  TO DB-OPEN(WS-DAY-BAR-COUNT).
003040      MOVE WS-BUF-HIGH  TO DB-HIGH(WS-DAY-BAR-COUNT).
003050      MOVE WS-BUF-LOW   TO DB-LOW(WS-DAY-BAR-COUNT).
003060      MOVE WS-BUF-CLOSE TO DB-CLOSE(WS-DAY-BAR-COUNT).
003070      PERFORM 210-READ-BAR-RECORD.
003080*
003090* 2008-04-03 RMT CR-1343 420 THRU 500 NOW RUN AS ONE NUMBERED
003100* RANGE SINCE NOTHING IS WEDGED BETWEEN THEM IN THE SOURCE.
003110*
003120  400-EVALUATE-THE-DAY.
003130      PERFORM 410-FIND-KEY-BARS.
003140      IF WS-IX-0930 NOT = ZERO AND WS-IX-1130 NOT = ZERO
003150          PERFORM 420-SET-SIGN-AND-PRICES THRU 500-SCAN-FOR-STOP
003160          PERFORM 600-POST-DAY-RESULT
003170      END-IF.
003180*
003190  410-FIND-KEY-BARS.
003200      MOVE ZERO TO WS-IX-0930 WS-IX-1130.
003210      PERFORM 412-SEARCH-KEY-BARS
003220          VARYING WS-DB-IX FROM 1 BY 1
003230          UNTIL WS-DB-IX > WS-DAY-BAR-COUNT.
003240*
003250  412-SEARCH-KEY-BARS.
003260      IF DB-TIME(WS-DB-IX) = 0930
003270          MOVE WS-DB-IX TO WS-IX-0930
003280      END-IF.
003290      IF DB-TIME(WS-DB-IX) = 1130
003300          MOVE WS-DB-IX TO WS-IX-1130
003310      END-IF.
003320*
003330  420-SET-SIGN-AND-PRICES.
003340      MOVE DB-OPEN(WS-IX-0930)  TO WS-FB-OPEN.
003350      MOVE DB-CLOSE(WS-IX-0930) TO WS-FB-CLOSE.
003360      MOVE DB-CLOSE(WS-IX-1130) TO WS-EXIT-PX.
003370      IF WS-FB-CLOSE > WS-FB-OPEN
003380          MOVE +1 TO WS-DIRECTION
003390      ELSE
003400          IF WS-FB-CLOSE < WS-FB-OPEN
003410              MOVE -1 TO WS-DIRECTION
003420          ELSE
003430              MOVE ZERO TO WS-DIRECTION
003440          END-IF
003450      END-IF.
003460*
003470  500-SCAN-FOR-STOP.
003480      MOVE 'N' TO WS-STOP-HIT-SW.
003490      MOVE ZERO TO WS-STOP-TIME.
003500      IF WS-DIRECTION NOT = ZERO
003510          MOVE WS-IX-0930 TO WS-SCAN-IX
003520          ADD 1 TO WS-SCAN-IX
003530          PERFORM 510-TEST-ONE-BAR-FOR-STOP
003540              UNTIL WS-SCAN-IX > WS-IX-1130
003550                 OR WS-STOP-WAS-HIT
003560      END-IF.
003570*
003580  510-TEST-ONE-BAR-FOR-STOP.
003590      IF DB-TIME(WS-SCAN-IX) NOT < 1000
003600          IF WS-DIRECTION = +1
003610              IF DB-LOW(WS-SCAN-IX) NOT >
003620                      WS-FB-CLOSE - WS-STOP-POINTS
003630                  MOVE DB-TIME(WS-SCAN-IX) TO WS-STOP-TIME
003640                  MOVE 'Y' TO WS-STOP-HIT-SW
003650              END-IF
003660          ELSE
003670              IF DB-HIGH(WS-SCAN-IX) NOT <
003680                      WS-FB-CLOSE + WS-STOP-POINTS
003690                  MOVE DB-TIME(WS-SCAN-IX) TO WS-STOP-TIME
003700                  MOVE 'Y' TO WS-STOP-HIT-SW
003710              END-IF
003720          END-IF
003730      END-IF.
003740      ADD 1 TO WS-SCAN-IX.
003750*
003760  600-POST-DAY-RESULT.
003770      IF WS-STOP-WAS-HIT
003780          COMPUTE WS-GAIN-POINTS = ZERO - WS-STOP-POINTS
003790          MOVE SPACES TO WS-EXIT-TXT
003800          STRING 'STOP@' WS-STOP-TIME INTO WS-EXIT-TXT
003810          ADD 1 TO WS-STOP-HIT-COUNT
003820      ELSE
003830          EVALUATE WS-DIRECTION
003840              WHEN +1
003850                  COMPUTE WS-GAIN-POINTS = WS-EXIT-PX - WS-FB-CLOSE
003860              WHEN -1
003870                  COMPUTE WS-GAIN-POINTS = WS-FB-CLOSE - WS-EXIT-PX
003880              WHEN OTHER
003890                  MOVE ZERO TO WS-GAIN-POINTS
003900          END-EVALUATE
003910          MOVE '1130' TO WS-EXIT-TXT
003920      END-IF.
003930      ADD 1 TO WS-DAY-COUNT.
003940      ADD WS-GAIN-POINTS TO WS-CUM-GAIN.
003950      ADD WS-GAIN-POINTS TO WS-GAIN-SUM.
003960      IF WS-DAY-COUNT = 1
003970          MOVE WS-GAIN-POINTS TO WS-GAIN-MIN
003980          MOVE WS-GAIN-POINTS TO WS-GAIN-MAX
003990      ELSE
004000          IF WS-GAIN-POINTS < WS-GAIN-MIN
004010              MOVE WS-GAIN-POINTS TO WS-GAIN-MIN
004020          END-IF
004030          IF WS-GAIN-POINTS > WS-GAIN-MAX
004040              MOVE WS-GAIN-POINTS TO WS-GAIN-MAX
004050          END-IF
004060      END-IF.
004070      IF WS-GAIN-POINTS > ZERO
004080          ADD 1 TO WS-POS-COUNT
004090      ELSE
004100          IF WS-GAIN-POINTS < ZERO
004110              ADD 1 TO WS-NEG-COUNT
004120          ELSE
004130              ADD 1 TO WS-ZERO-COUNT
004140          END-IF
004150      END-IF.
004160      IF WS-DIRECTION = +1
004170          ADD 1 TO WS-GREEN-COUNT
004180          ADD WS-GAIN-POINTS TO WS-GREEN-SUM
004190      END-IF.
004200      IF WS-DIRECTION = -1
004210          ADD 1 TO WS-RED-COUNT
004220          ADD WS-GAIN-POINTS TO WS-RED-SUM
004230      END-IF.
004240      IF WS-DAY-COUNT NOT > 4000
004250          MOVE WS-GAIN-POINTS TO WS-GAIN-VALUE(WS-DAY-COUNT)
004260          MOVE WS-DIRECTION   TO WS-GAIN-SIGN(WS-DAY-COUNT)
004270      END-IF.
004280      PERFORM 700-WRITE-DETAIL-RECORD.
004290*
004300  700-WRITE-DETAIL-RECORD.
004310      MOVE WS-CURR-DATE   TO CN-DATE.
004320      MOVE WS-FB-OPEN     TO CN-FB-OPEN.
004330      MOVE WS-FB-CLOSE    TO CN-FB-CLOSE.
004340      MOVE WS-DIRECTION   TO CN-SIGN.
004350      MOVE WS-EXIT-TXT    TO CN-EXIT.
004360      IF WS-STOP-WAS-HIT
004370          MOVE 'Y' TO CN-STOP-HIT
004380      ELSE
004390          MOVE 'N' TO CN-STOP-HIT
004400      END-IF.
004410      MOVE WS-GAIN-POINTS TO CN-GAIN-POINTS.
004420      MOVE WS-CUM-GAIN    TO CN-CUM-GAIN.
004430      WRITE DAILY-OUT-REC FROM CN-DETAIL-LINE.
004440*
004450  800-WRITE-SUMMARY.
004460      PERFORM 810-SORT-GAIN-TABLE.
004470      PERFORM 820-COMPUTE-BASIC-STATS.
004480      PERFORM 830-COMPUTE-MOMENTS.
004490*
004500      MOVE 'SUM GAIN POINTS'        TO CN-SUM-LABEL.
004510      MOVE WS-GAIN-SUM               TO WS-EDIT-SIGNED-LONG.
004520      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004530      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004540*
004550      MOVE 'MEAN GAIN POINTS'       TO CN-SUM-LABEL.
004560      MOVE WS-MEAN-GAIN              TO WS-EDIT-SIGNED-LONG.
004570      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004580      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004590*
004600      MOVE 'MIN GAIN POINTS'        TO CN-SUM-LABEL.
004610      MOVE WS-GAIN-MIN                TO WS-EDIT-SIGNED-LONG.
004620      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004630      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004640*
004650      MOVE 'MAX GAIN POINTS'        TO CN-SUM-LABEL.
004660      MOVE WS-GAIN-MAX                TO WS-EDIT-SIGNED-LONG.
004670      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004680      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004690*
004700      MOVE 'MEDIAN GAIN POINTS'     TO CN-SUM-LABEL.
004710      MOVE WS-MEDIAN-GAIN             TO WS-EDIT-SIGNED-LONG.
004720      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004730      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004740*
004750      MOVE 'SAMPLE STD DEVIATION'   TO CN-SUM-LABEL.
004760      MOVE WS-SAMPLE-SD               TO WS-EDIT-SIGNED-LONG.
004770      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004780      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004790*
004800      MOVE 'SKEWNESS'                TO CN-SUM-LABEL.
004810      MOVE WS-SKEWNESS                TO WS-EDIT-SIGNED-LONG.
004820      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004830      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004840*
004850      MOVE 'EXCESS KURTOSIS'        TO CN-SUM-LABEL.
004860      MOVE WS-KURTOSIS                TO WS-EDIT-SIGNED-LONG.
004870      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
004880      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004890*
004900      MOVE 'POSITIVE DAYS'          TO CN-SUM-LABEL.
004910      MOVE WS-POS-COUNT               TO WS-EDIT-COUNT.
004920      MOVE WS-EDIT-COUNT              TO CN-SUM-VALUE.
004930      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004940*
004950      MOVE 'NEGATIVE DAYS'          TO CN-SUM-LABEL.
004960      MOVE WS-NEG-COUNT               TO WS-EDIT-COUNT.
004970      MOVE WS-EDIT-COUNT              TO CN-SUM-VALUE.
004980      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
004990*
005000      MOVE 'ZERO DAYS'              TO CN-SUM-LABEL.
005010      MOVE WS-ZERO-COUNT              TO WS-EDIT-COUNT.
005020      MOVE WS-EDIT-COUNT              TO CN-SUM-VALUE.
005030      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
005040*
005050      MOVE 'POSITIVE DAY PCT'       TO CN-SUM-LABEL.
005060      MOVE WS-POS-PCT                 TO WS-EDIT-SIGNED-LONG.
005070      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
005080      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
005090*
005100      MOVE 'STOP HIT COUNT'         TO CN-SUM-LABEL.
005110      MOVE WS-STOP-HIT-COUNT          TO WS-EDIT-COUNT.
005120      MOVE WS-EDIT-COUNT              TO CN-SUM-VALUE.
005130      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
005140*
005150      MOVE 'STOP HIT PCT'           TO CN-SUM-LABEL.
005160      MOVE WS-STOP-HIT-PCT            TO WS-EDIT-SIGNED-LONG.
005170      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
005180      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
005190*
005200      MOVE 'MEAN GAIN GREEN DAYS'   TO CN-SUM-LABEL.
005210      MOVE WS-GREEN-MEAN              TO WS-EDIT-SIGNED-LONG.
005220      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
005230      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
005240*
005250      MOVE 'MEAN GAIN RED DAYS'     TO CN-SUM-LABEL.
005260      MOVE WS-RED-MEAN                TO WS-EDIT-SIGNED-LONG.
005270      MOVE WS-EDIT-SIGNED-LONG       TO CN-SUM-VALUE.
005280      WRITE SUMRY-OUT-REC FROM CN-SUMMARY-LINE.
005290*
005300  810-SORT-GAIN-TABLE.
005310      MOVE WS-DAY-COUNT TO WS-SORT-LIMIT.
005320      IF WS-SORT-LIMIT > 4000
005330          MOVE 4000 TO WS-SORT-LIMIT
005340      END-IF.
005350      IF WS-SORT-LIMIT > 1
005360          PERFORM 812-SORT-OUTER-PASS
005370              VARYING WS-SORT-IX FROM 1 BY 1
005380              UNTIL WS-SORT-IX > WS-SORT-LIMIT - 1
005390      END-IF.
005400*
005410  812-SORT-OUTER-PASS.
005420      PERFORM 814-SORT-INNER-PASS
005430          VARYING WS-SORT-JX FROM 1 BY 1
005440          UNTIL WS-SORT-JX > WS-SORT-LIMIT - WS-SORT-IX.
005450*
005460  814-SORT-INNER-PASS.
005470      IF WS-GAIN-VALUE(WS-SORT-JX) > WS-GAIN-VALUE(WS-SORT-JX + 1)
005480          MOVE WS-GAIN-ENTRY(WS-SORT-JX)     TO WS-SORT-TEMP-ENTRY
005490          MOVE WS-GAIN-ENTRY(WS-SORT-JX + 1) TO
005500                  WS-GAIN-ENTRY(WS-SORT-JX)
005510          MOVE WS-SORT-TEMP-ENTRY             TO
005520                  WS-GAIN-ENTRY(WS-SORT-JX + 1)
005530      END-IF.
005540*
005550  820-COMPUTE-BASIC-STATS.
005560      MOVE ZERO TO WS-MEAN-GAIN WS-MEDIAN-GAIN WS-POS-PCT
005570                   WS-NEG-PCT WS-ZERO-PCT WS-STOP-HIT-PCT
005580                   WS-GREEN-MEAN WS-RED-MEAN.
005590      IF WS-DAY-COUNT > ZERO
005600          COMPUTE WS-MEAN-GAIN ROUNDED = WS-GAIN-SUM / WS-DAY-COUNT
005610          COMPUTE WS-POS-PCT ROUNDED =
005620                  WS-POS-COUNT / WS-DAY-COUNT * 100
005630          COMPUTE WS-NEG-PCT ROUNDED =
005640                  WS-NEG-COUNT / WS-DAY-COUNT * 100
005650          COMPUTE WS-ZERO-PCT ROUNDED =
005660                  WS-ZERO-COUNT / WS-DAY-COUNT * 100
005670          COMPUTE WS-STOP-HIT-PCT ROUNDED =
005680                  WS-STOP-HIT-COUNT / WS-DAY-COUNT * 100
005690          DIVIDE WS-SORT-LIMIT BY 2 GIVING WS-SORT-IX
005700                  REMAINDER WS-SORT-REM
005710          IF WS-SORT-REM = 1
005720              COMPUTE WS-SORT-IX = (WS-SORT-LIMIT + 1) / 2
005730              MOVE WS-GAIN-VALUE(WS-SORT-IX) TO WS-MEDIAN-GAIN
005740          ELSE
005750              COMPUTE WS-SORT-IX = WS-SORT-LIMIT / 2
005760              COMPUTE WS-MEDIAN-GAIN ROUNDED =
005770                      (WS-GAIN-VALUE(WS-SORT-IX)
005780                         + WS-GAIN-VALUE(WS-SORT-IX + 1)) / 2
005790          END-IF
005800          IF WS-GREEN-COUNT > ZERO
005810              COMPUTE WS-GREEN-MEAN ROUNDED =
005820                      WS-GREEN-SUM / WS-GREEN-COUNT
005830          END-IF
005840          IF WS-RED-COUNT > ZERO
005850              COMPUTE WS-RED-MEAN ROUNDED =
005860                      WS-RED-SUM / WS-RED-COUNT
005870          END-IF
005880      END-IF.
005890*
005900  830-COMPUTE-MOMENTS.
005910      MOVE ZERO TO WS-SUM-DEV2 WS-SUM-DEV3 WS-SUM-DEV4.
005920      MOVE ZERO TO WS-SAMPLE-SD WS-SKEWNESS WS-KURTOSIS.
005930      IF WS-DAY-COUNT > 1
005940          PERFORM 832-ACCUM-ONE-DEVIATION
005950              VARYING WS-SORT-IX FROM 1 BY 1
005960              UNTIL WS-SORT-IX > WS-SORT-LIMIT
005970          COMPUTE WS-VARIANCE = WS-SUM-DEV2 / (WS-DAY-COUNT - 1)
005980          MOVE WS-VARIANCE TO WS-SQRT-INPUT
005990          PERFORM 850-COMPUTE-SQUARE-ROOT
006000          MOVE WS-SQRT-RESULT TO WS-SAMPLE-SD
006010          IF WS-SAMPLE-SD > ZERO
006020              IF WS-DAY-COUNT > 2
006030                  COMPUTE WS-SD-CUBED =
006040                      WS-SAMPLE-SD * WS-SAMPLE-SD * WS-SAMPLE-SD
006050                  COMPUTE WS-SKEWNESS ROUNDED =
006060                      (WS-DAY-COUNT /
006070                        ((WS-DAY-COUNT - 1) * (WS-DAY-COUNT - 2)))
006080                      * (WS-SUM-DEV3 / WS-SD-CUBED)
006090              END-IF
006100              IF WS-DAY-COUNT > 3
006110                  COMPUTE WS-SD-FOURTH =
006120                      WS-SD-CUBED * WS-SAMPLE-SD
006130                  COMPUTE WS-KURTOSIS ROUNDED =
006140                      ((WS-DAY-COUNT * (WS-DAY-COUNT + 1)) /
006150                        ((WS-DAY-COUNT - 1) * (WS-DAY-COUNT - 2)
006160                           * (WS-DAY-COUNT - 3)))
006170                      * (WS-SUM-DEV4 / WS-SD-FOURTH)
006180                      - (3 * (WS-DAY-COUNT - 1)
006190                           * (WS-DAY-COUNT - 1))
006200                        / ((WS-DAY-COUNT - 2)
006210                           * (WS-DAY-COUNT - 3))
006220              END-IF
006230          END-IF
006240      END-IF.
006250*
006260  832-ACCUM-ONE-DEVIATION.
006270      COMPUTE WS-DEVIATION =
006280              WS-GAIN-VALUE(WS-SORT-IX) - WS-MEAN-GAIN.
006290      COMPUTE WS-SUM-DEV2 = WS-SUM-DEV2
006300              + WS-DEVIATION * WS-DEVIATION.
006310      COMPUTE WS-SUM-DEV3 = WS-SUM-DEV3
006320              + WS-DEVIATION * WS-DEVIATION * WS-DEVIATION.
006330      COMPUTE WS-SUM-DEV4 = WS-SUM-DEV4
006340              + WS-DEVIATION * WS-DEVIATION * WS-DEVIATION
006350                              * WS-DEVIATION.
006360*
006370* NEWTON-RAPHSON SQUARE ROOT.  20 PASSES IS FAR MORE THAN THE
006380* VARIANCE MAGNITUDES ON THIS DESK EVER NEED TO CONVERGE FULLY -
006390* THIS COMPILER HAS NO INTRINSIC SQRT.
006400*
006410  850-COMPUTE-SQUARE-ROOT.
006420      IF WS-SQRT-INPUT NOT > ZERO
006430          MOVE ZERO TO WS-SQRT-RESULT
006440      ELSE
006450          MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
006460          PERFORM 855-SQRT-ITERATE
006470              VARYING WS-SQRT-COUNT FROM 1 BY 1
006480              UNTIL WS-SQRT-COUNT > 20
006490      END-IF.
006500*
006510  855-SQRT-ITERATE.
006520      MOVE WS-SQRT-RESULT TO WS-SQRT-PREV.
006530      COMPUTE WS-SQRT-RESULT ROUNDED =
006540              (WS-SQRT-PREV + WS-SQRT-INPUT / WS-SQRT-PREV) / 2.
006550*
006560  900-CLOSE-FILES.
006570      CLOSE BARS-IN.
006580      CLOSE DAILY-OUT.
006590      CLOSE SUMRY-OUT.
006600*
006610  END PROGRAM CNPTCBL.

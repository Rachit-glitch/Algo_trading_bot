000010*****************************************************************
000020*                                                               *
000030*                      B A R S C P Y                           *
000040*                                                               *
000050*        15-MINUTE PRICE BAR RECORD  -  INPUT LAYOUT           *
000060*                                                               *
000070*****************************************************************
000080*
000090* MEMBER: BARSCPY
000100* USED BY: BKTSTCBL, BRKOUCBL, CNPTCBL  (COPY BARSCPY).
000110*
000120* ONE RECORD PER 15-MINUTE BAR FOR A SINGLE INSTRUMENT, FIXED
000130* LENGTH 60, SORTED ASCENDING BY BAR-DATE THEN BAR-TIME BEFORE
000140* THIS SUITE EVER SEES IT.  TIME ZONE CONVERSION (UTC TO LOCAL
000150* EXCHANGE TIME) IS DONE UPSTREAM OF THIS COPYBOOK - NOT OUR JOB.
000160*
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*    1991-04-08  SRP  ORIG-0417  FIRST CUT OF THE BAR LAYOUT.
000200*    1993-09-21  SRP  ORIG-0430  ADDED BAR-DATE/TIME BREAKDOWN
000210*                                REDEFINES FOR THE REPORT EDIT
000220*                                ROUTINES.
000230*    1998-11-09  KLN  Y2K-0091   CONFIRMED BAR-DATE CARRIES A
000240*                                FULL 4-DIGIT CENTURY+YEAR - NO
000250*                                WINDOWING NEEDED IN THIS LAYOUT.
000260*-----------------------------------------------------------------
000270*
000280  01  BAR-RECORD.
000290      05  BAR-DATE                  PIC 9(08).
000300      05  BAR-DATE-BRKDOWN REDEFINES BAR-DATE.
000310          10  BAR-DT-CCYY            PIC 9(04).
000320          10  BAR-DT-MO              PIC 9(02).
000330          10  BAR-DT-DA              PIC 9(02).
000340      05  BAR-TIME                  PIC 9(04).
000350      05  BAR-TIME-BRKDOWN REDEFINES BAR-TIME.
000360          10  BAR-TM-HH              PIC 9(02).
000370          10  BAR-TM-MN              PIC 9(02).
000380      05  BAR-OPEN                  PIC 9(06)V9(04).
000390      05  BAR-HIGH                  PIC 9(06)V9(04).
000400      05  BAR-LOW                   PIC 9(06)V9(04).
000410      05  BAR-CLOSE                 PIC 9(06)V9(04).
000420      05  FILLER                    PIC X(08).
000430*

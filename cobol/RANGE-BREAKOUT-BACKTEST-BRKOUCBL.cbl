000010*****************************************************************
000020* Author: S R PRAJAPATI
000030* Installation: SUMMIT TRADING SYSTEMS - CAPITAL MARKETS GROUP
000040* Date-Written: 1992-02-17
000050* Date-Compiled:
000060* Security: COMPANY CONFIDENTIAL
000070* Purpose: INTRADAY FIRST-BAR RANGE-BREAKOUT BACKTEST.  TARGET AND
000080*        : STOP ARE SET SYMMETRIC (1:1) OFF THE OPENING BAR RANGE.
000090*        : POINTS-ONLY ACCOUNTING - NO SHARES, NO COMMISSION.
000100* Tectonics: COBC
000110*****************************************************************
000120*
000130*-----------------------------------------------------------------
000140* CHANGE LOG
000150*    1992-02-17  SRP  ORIG-0460  FIRST CUT.  LONG/SHORT OFF THE
000160*                                09:30 BAR, TP-BEFORE-SL BAR SCAN.
000170*    1994-06-30  SRP  ORIG-0511  ADDED THE RUNNING CUMULATIVE GAIN
000180*                                COLUMN TO THE DETAIL LINE.
000190*    1996-01-11  SRP  ORIG-0544  MEAN/MEDIAN GAIN ADDED TO THE
000200*                                SUMMARY REPORT.  GAIN TABLE NOW
000210*                                SORTED IN PLACE AT END OF FILE.
000220*    1998-11-09  KLN  Y2K-0091   CONFIRMED BO-DATE CARRIES A FULL
000230*                                4-DIGIT CENTURY+YEAR.  NO CHANGE.
000240*    2004-05-06  RMT  CR-1204    CLOSE = OPEN NOW SCORED SHORT TO
000250*                                MATCH THE RESEARCH DESK'S SHEET.
000260*    2006-09-12  RMT  CR-1299    RANGE/TP/SL ON THE DETAIL LINE
000270*                                WERE TRUNCATING TO 2 DECIMALS ON
000280*                                THE PLAIN MOVE.  NOW COMPUTED
000290*                                ROUNDED INTO THE EDITED FIELDS.
000300*    2008-04-03  RMT  CR-1342    COLLAPSED 420/500 INTO A SINGLE
000310*                                PERFORM-THRU RANGE AND PULLED THE
000320*                                EOF SWITCH AND THE DAY TABLE
000330*                                SUBSCRIPT OUT AS 77-LEVEL ITEMS.
000340*-----------------------------------------------------------------
000350*
000360  IDENTIFICATION DIVISION.
000370*
000380  PROGRAM-ID. BRKOUCBL.
000390  AUTHOR. S R PRAJAPATI.
000400  INSTALLATION. SUMMIT TRADING SYSTEMS.
000410  DATE-WRITTEN. 1992-02-17.
000420  DATE-COMPILED.
000430  SECURITY. COMPANY CONFIDENTIAL.
000440*
000450  ENVIRONMENT DIVISION.
000460*
000470  CONFIGURATION SECTION.
000480  SPECIAL-NAMES.
000490      C01 IS TOP-OF-FORM.
000500*
000510  INPUT-OUTPUT SECTION.
000520  FILE-CONTROL.
000530*
000540      SELECT BARS-IN ASSIGN TO BARSIN
000550          ACCESS IS SEQUENTIAL
000560          FILE STATUS IS WS-BARSIN-STATUS.
000570*
000580      SELECT RESLT-OUT ASSIGN TO U2RESLT
000590          ACCESS IS SEQUENTIAL
000600          FILE STATUS IS WS-RESOUT-STATUS.
000610*
000620      SELECT SUMRY-OUT ASSIGN TO U2SUMRY
000630          ACCESS IS SEQUENTIAL
000640          FILE STATUS IS WS-SUMOUT-STATUS.
000650*
000660*-----------------------*
000670  DATA DIVISION.
000680*-----------------------*
000690  FILE SECTION.
000700*
000710  FD  BARS-IN RECORDING MODE F.
000720  COPY BARSCPY.
000730*
000740  FD  RESLT-OUT RECORDING MODE F.
000750  01  RESLT-OUT-REC                 PIC X(121).
000760*
000770  FD  SUMRY-OUT RECORDING MODE F.
000780  01  SUMRY-OUT-REC                 PIC X(64).
000790*
000800  WORKING-STORAGE SECTION.
000810*
000820  COPY BRK2CPY.
000830*
000840  01  SYSTEM-DATE-AND-TIME.
000850      05  CURRENT-DATE.
000860          10  CURRENT-YEAR           PIC 9(2).
000870          10  CURRENT-MONTH          PIC 9(2).
000880          10  CURRENT-DAY            PIC 9(2).
000890      05  CURRENT-TIME.
000900          10  CURRENT-HOUR           PIC 9(2).
000910          10  CURRENT-MINUTE         PIC 9(2).
000920          10  CURRENT-SECOND         PIC 9(2).
000930          10  CURRENT-HNDSEC         PIC 9(2).
000940      05  FILLER                     PIC X(04).
000950*
000960* 77-LEVEL SCRATCH ITEMS - KEPT STANDALONE PER HOUSE HABIT
000970* RATHER THAN BURIED IN A GROUP.
000980*
000990  77  WS-BARSIN-EOF-SW               PIC X(01) VALUE 'N'.
001000      88  WS-BARSIN-EOF                         VALUE 'Y'.
001010  77  WS-DB-IX                       PIC 9(04) COMP.
001020*
001030  01  WS-FIELDS.
001040      05  WS-BARSIN-STATUS           PIC X(02) VALUE SPACES.
001050      05  WS-RESOUT-STATUS           PIC X(02) VALUE SPACES.
001060      05  WS-SUMOUT-STATUS           PIC X(02) VALUE SPACES.
001070      05  FILLER                     PIC X(04) VALUE SPACES.
001080*
001090  01  WS-CURR-DATE                   PIC 9(08) VALUE ZEROES.
001100  01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
001110      05  WS-CURR-CCYY               PIC 9(04).
001120      05  WS-CURR-MM                 PIC 9(02).
001130      05  WS-CURR-DD                 PIC 9(02).
001140*
001150  01  WS-BAR-BUFFER.
001160      05  WS-BUF-DATE                PIC 9(08).
001170      05  WS-BUF-TIME                PIC 9(04).
001180      05  WS-BUF-OPEN                PIC 9(06)V9(04).
001190      05  WS-BUF-HIGH                PIC 9(06)V9(04).
001200      05  WS-BUF-LOW                 PIC 9(06)V9(04).
001210      05  WS-BUF-CLOSE               PIC 9(06)V9(04).
001220      05  FILLER                     PIC X(04) VALUE SPACES.
001230*
001240* ONE DAY'S BARS, BUFFERED WHILE THE CONTROL BREAK ON BAR-DATE
001250* IS BEING DETECTED.  60 ROWS COVERS EVEN AN EXTENDED SESSION AT
001260* 15-MINUTE INTERVALS WITH ROOM TO SPARE.
001270*
001280  01  WS-DAY-BAR-TABLE.
001290      05  WS-DAY-BAR OCCURS 60 TIMES.
001300          10  DB-TIME                PIC 9(04).
001310          10  DB-OPEN                PIC 9(06)V9(04).
001320          10  DB-HIGH                PIC 9(06)V9(04).
001330          10  DB-LOW                 PIC 9(06)V9(04).
001340          10  DB-CLOSE               PIC 9(06)V9(04).
001350          10  FILLER                 PIC X(04).
001360      05  FILLER                     PIC X(04).
001370*
001380  01  WS-DAY-WORK.
001390      05  WS-DAY-BAR-COUNT           PIC 9(04) COMP.
001400      05  WS-IX-0930                 PIC 9(04) COMP.
001410      05  WS-SCAN-IX                 PIC 9(04) COMP.
001420      05  WS-RESULT-HIT-SW           PIC X(01) VALUE 'N'.
001430          88  WS-RESULT-WAS-HIT                 VALUE 'Y'.
001440      05  FILLER                     PIC X(04) VALUE SPACES.
001450*
001460  01  WS-TRADE-WORK.
001470      05  WS-DIRECTION               PIC S9(01) COMP.
001480      05  WS-FB-OPEN                 PIC S9(06)V9(04).
001490      05  WS-FB-CLOSE                PIC S9(06)V9(04).
001500      05  WS-RANGE                   PIC S9(06)V9(04).
001510      05  WS-TP                      PIC S9(06)V9(04).
001520      05  WS-SL                      PIC S9(06)V9(04).
001530      05  WS-RESULT-TXT              PIC X(06).
001540      05  WS-GAIN-POINTS             PIC S9(06)V9(04).
001550      05  WS-CUM-GAIN                PIC S9(08)V9(04) VALUE ZERO.
001560      05  FILLER                     PIC X(04) VALUE SPACES.
001570*
001580* GAIN TABLE - ONE ENTRY PER TRADING DAY WRITTEN, HELD IN MEMORY
001590* SO THE END-OF-FILE SUMMARY CAN REPORT THE MEDIAN GAIN.  4000
001600* ROWS IS GOOD FOR ABOUT 16 YEARS OF DAILY HISTORY.
001610*
001620  01  WS-GAIN-TABLE.
001630      05  WS-GAIN-ENTRY OCCURS 4000 TIMES.
001640          10  WS-GAIN-VALUE          PIC S9(06)V9(04).
001650          10  FILLER                 PIC X(04).
001660*
001670  01  WS-SORT-WORK.
001680      05  WS-SORT-IX                 PIC 9(04) COMP.
001690      05  WS-SORT-JX                 PIC 9(04) COMP.
001700      05  WS-SORT-LIMIT              PIC 9(04) COMP.
001710      05  WS-SORT-REM                PIC 9(04) COMP.
001720      05  WS-SORT-TEMP               PIC S9(06)V9(04).
001730      05  FILLER                     PIC X(04) VALUE SPACES.
001740*
001750  01  WS-ACCUM-TOTALS.
001760      05  WS-DAY-COUNT               PIC 9(07) COMP.
001770      05  WS-WIN-DAY-COUNT           PIC 9(07) COMP.
001780      05  WS-LOSS-DAY-COUNT          PIC 9(07) COMP.
001790      05  WS-GAIN-SUM                PIC S9(09)V9(04) VALUE ZERO.
001800      05  FILLER                     PIC X(04) VALUE SPACES.
001810*
001820  01  WS-REPORT-EDIT-FIELDS.
001830      05  WS-WIN-RATE-PCT            PIC 9(03)V99.
001840      05  WS-MEAN-GAIN               PIC S9(06)V9(04).
001850      05  WS-MEDIAN-GAIN             PIC S9(06)V9(04).
001860      05  WS-EDIT-SIGNED-LONG        PIC -Z(6)9.9999.
001870      05  WS-EDIT-UNSGN-SHORT        PIC Z(2)9.99.
001880      05  WS-EDIT-COUNT              PIC Z(6)9.
001890      05  FILLER                     PIC X(04) VALUE SPACES.
001900*
001910*-----------------------*
001920  PROCEDURE DIVISION.
001930*-----------------------*
001940  000-MAIN.
001950*
001960      ACCEPT CURRENT-DATE FROM DATE.
001970      ACCEPT CURRENT-TIME FROM TIME.
001980*
001990      DISPLAY '********RANGE-BREAKOUT BACKTEST*****************'.
002000      DISPLAY 'BRKOUCBL STARTED DATE = ' CURRENT-MONTH '/'
002010              CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
002020      DISPLAY '             TIME = ' CURRENT-HOUR ':'
002030              CURRENT-MINUTE ':' CURRENT-SECOND.
002040      DISPLAY '********REPORT START****************************'.
002050*
002060      PERFORM 010-INITIALIZE-WORK-AREAS.
002070      PERFORM 100-OPEN-FILES.
002080      PERFORM 120-WRITE-HEADINGS.
002090      PERFORM 210-READ-BAR-RECORD.
002100      PERFORM 300-PROCESS-ONE-DAY
002110          UNTIL WS-BARSIN-EOF.
002120      PERFORM 800-WRITE-SUMMARY.
002130      PERFORM 900-CLOSE-FILES.
002140*
002150      DISPLAY '********REPORT END******************************'.
002160      STOP RUN.
002170*
002180  010-INITIALIZE-WORK-AREAS.
002190      MOVE ZEROES TO WS-DAY-COUNT WS-WIN-DAY-COUNT
002200                      WS-LOSS-DAY-COUNT.
002210      MOVE ZERO TO WS-GAIN-SUM WS-CUM-GAIN.
002220*
002230  100-OPEN-FILES.
002240      OPEN INPUT  BARS-IN.
002250      OPEN OUTPUT RESLT-OUT.
002260      OPEN OUTPUT SUMRY-OUT.
002270*
002280  120-WRITE-HEADINGS.
002290      WRITE RESLT-OUT-REC FROM BO-HEADING-LINE.
002300      WRITE SUMRY-OUT-REC FROM BO-SUM-HEADING-LINE.
002310      WRITE SUMRY-OUT-REC FROM BO-SUM-COLUMN-LINE.
002320*
002330  210-READ-BAR-RECORD.
002340      READ BARS-IN
002350          AT END MOVE 'Y' TO WS-BARSIN-EOF-SW
002360      END-READ.
002370      IF NOT WS-BARSIN-EOF
002380          MOVE BAR-DATE  TO WS-BUF-DATE
002390          MOVE BAR-TIME  TO WS-BUF-TIME
002400          MOVE BAR-OPEN  TO WS-BUF-OPEN
002410          MOVE BAR-HIGH  TO WS-BUF-HIGH
002420          MOVE BAR-LOW   TO WS-BUF-LOW
002430          MOVE BAR-CLOSE TO WS-BUF-CLOSE
002440      END-IF.
002450*
002460  300-PROCESS-ONE-DAY.
002470      MOVE WS-BUF-DATE TO WS-CURR-DATE.
002480      MOVE ZERO TO WS-DAY-BAR-COUNT.
002490      PERFORM 310-BUFFER-ONE-BAR
002500          UNTIL WS-BARSIN-EOF OR WS-BUF-DATE NOT = WS-CURR-DATE.
002510      PERFORM 400-EVALUATE-THE-DAY.
002520*
002530  310-BUFFER-ONE-BAR.
002540      ADD 1 TO WS-DAY-BAR-COUNT.
002550      MOVE WS-BUF-TIME  TO DB-TIME(WS-DAY-BAR-COUNT).
002560      MOVE WS-BUF-OPEN  TO DB-OPEN(WS-DAY-BAR-COUNT).
002570      MOVE WS-BUF-HIGH  TO DB-HIGH(WS-DAY-BAR-COUNT).
002580      MOVE WS-BUF-LOW   TO DB-LOW(WS-DAY-BAR-COUNT).
002590      MOVE WS-BUF-CLOSE TO DB-CLOSE(WS-DAY-BAR-COUNT).
002600      PERFORM 210-READ-BAR-RECORD.
002610*
002620* 2008-04-03 RMT CR-1342 420 THRU 500 NOW RUN AS ONE NUMBERED
002630* RANGE SINCE NOTHING IS WEDGED BETWEEN THEM IN THE SOURCE.
002640*
002650  400-EVALUATE-THE-DAY.
002660      PERFORM 410-FIND-KEY-BAR.
002670      IF WS-IX-0930 NOT = ZERO
002680          PERFORM 420-COMPUTE-LEVELS THRU 500-SCAN-FOR-RESULT
002690          PERFORM 600-POST-DAY-RESULT
002700      END-IF.
002710*
002720  410-FIND-KEY-BAR.
002730      MOVE ZERO TO WS-IX-0930.
002740      PERFORM 412-SEARCH-KEY-BAR
002750          VARYING WS-DB-IX FROM 1 BY 1
002760          UNTIL WS-DB-IX > WS-DAY-BAR-COUNT.
002770*
002780  412-SEARCH-KEY-BAR.
002790      IF DB-TIME(WS-DB-IX) = 0930
002800          MOVE WS-DB-IX TO WS-IX-0930
002810      END-IF.
002820*
002830  420-COMPUTE-LEVELS.
002840      MOVE DB-OPEN(WS-IX-0930)  TO WS-FB-OPEN.
002850      MOVE DB-CLOSE(WS-IX-0930) TO WS-FB-CLOSE.
002860      COMPUTE WS-RANGE = DB-HIGH(WS-IX-0930) - DB-LOW(WS-IX-0930).
002870      IF WS-FB-CLOSE > WS-FB-OPEN
002880          MOVE +1 TO WS-DIRECTION
002890      ELSE
002900          MOVE -1 TO WS-DIRECTION
002910      END-IF.
002920      IF WS-DIRECTION = +1
002930          COMPUTE WS-TP = WS-FB-CLOSE + WS-RANGE
002940          COMPUTE WS-SL = WS-FB-CLOSE - WS-RANGE
002950      ELSE
002960          COMPUTE WS-TP = WS-FB-CLOSE - WS-RANGE
002970          COMPUTE WS-SL = WS-FB-CLOSE + WS-RANGE
002980      END-IF.
002990*
003000  500-SCAN-FOR-RESULT.
003010      MOVE 'NO-HIT' TO WS-RESULT-TXT.
003020      MOVE ZERO TO WS-GAIN-POINTS.
003030      MOVE 'N' TO WS-RESULT-HIT-SW.
003040      MOVE WS-IX-0930 TO WS-SCAN-IX.
003050      ADD 1 TO WS-SCAN-IX.
003060      PERFORM 510-TEST-ONE-BAR-FOR-RESULT
003070          UNTIL WS-SCAN-IX > WS-DAY-BAR-COUNT
003080             OR DB-TIME(WS-SCAN-IX) > 1130
003090             OR WS-RESULT-WAS-HIT.
003100*
003110  510-TEST-ONE-BAR-FOR-RESULT.
003120      IF WS-DIRECTION = +1
003130          IF DB-HIGH(WS-SCAN-IX) NOT < WS-TP
003140              MOVE 'HIT-TP' TO WS-RESULT-TXT
003150              MOVE WS-RANGE TO WS-GAIN-POINTS
003160              MOVE 'Y' TO WS-RESULT-HIT-SW
003170          ELSE
003180              IF DB-LOW(WS-SCAN-IX) NOT > WS-SL
003190                  MOVE 'HIT-SL' TO WS-RESULT-TXT
003200                  COMPUTE WS-GAIN-POINTS = ZERO - WS-RANGE
003210                  MOVE 'Y' TO WS-RESULT-HIT-SW
003220              END-IF
003230          END-IF
003240      ELSE
003250          IF DB-LOW(WS-SCAN-IX) NOT > WS-TP
003260              MOVE 'HIT-TP' TO WS-RESULT-TXT
003270              MOVE WS-RANGE TO WS-GAIN-POINTS
003280              MOVE 'Y' TO WS-RESULT-HIT-SW
003290          ELSE
003300              IF DB-HIGH(WS-SCAN-IX) NOT < WS-SL
003310                  MOVE 'HIT-SL' TO WS-RESULT-TXT
003320                  COMPUTE WS-GAIN-POINTS = ZERO - WS-RANGE
003330                  MOVE 'Y' TO WS-RESULT-HIT-SW
003340              END-IF
003350          END-IF
003360      END-IF.
003370      ADD 1 TO WS-SCAN-IX.
003380*
003390  600-POST-DAY-RESULT.
003400      ADD 1 TO WS-DAY-COUNT.
003410      ADD WS-GAIN-POINTS TO WS-CUM-GAIN.
003420      ADD WS-GAIN-POINTS TO WS-GAIN-SUM.
003430      IF WS-GAIN-POINTS > ZERO
003440          ADD 1 TO WS-WIN-DAY-COUNT
003450      END-IF.
003460      IF WS-GAIN-POINTS < ZERO
003470          ADD 1 TO WS-LOSS-DAY-COUNT
003480      END-IF.
003490      IF WS-DAY-COUNT NOT > 4000
003500          MOVE WS-GAIN-POINTS TO WS-GAIN-VALUE(WS-DAY-COUNT)
003510      END-IF.
003520      PERFORM 700-WRITE-DETAIL-RECORD.
003530*
003540  700-WRITE-DETAIL-RECORD.
003550      MOVE WS-CURR-DATE TO BO-DATE.
003560      IF WS-DIRECTION = +1
003570          MOVE 'LONG'  TO BO-DIRECTION
003580      ELSE
003590          MOVE 'SHORT' TO BO-DIRECTION
003600      END-IF.
003610      MOVE WS-FB-OPEN      TO BO-OPEN.
003620      MOVE WS-FB-CLOSE     TO BO-CLOSE.
003630      COMPUTE BO-RANGE ROUNDED = WS-RANGE.
003640      COMPUTE BO-TP    ROUNDED = WS-TP.
003650      COMPUTE BO-SL    ROUNDED = WS-SL.
003660      MOVE WS-RESULT-TXT   TO BO-RESULT.
003670      MOVE WS-GAIN-POINTS  TO BO-GAIN-POINTS.
003680      MOVE WS-CUM-GAIN     TO BO-CUM-GAIN.
003690      WRITE RESLT-OUT-REC FROM BO-DETAIL-LINE.
003700*
003710  800-WRITE-SUMMARY.
003720      PERFORM 810-SORT-GAIN-TABLE.
003730      PERFORM 820-COMPUTE-MEAN-MEDIAN.
003740*
003750      MOVE 'TOTAL DAYS'             TO BO-SUM-LABEL.
003760      MOVE WS-DAY-COUNT             TO WS-EDIT-COUNT.
003770      MOVE WS-EDIT-COUNT            TO BO-SUM-VALUE.
003780      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
003790*
003800      MOVE 'WINNING DAYS'           TO BO-SUM-LABEL.
003810      MOVE WS-WIN-DAY-COUNT         TO WS-EDIT-COUNT.
003820      MOVE WS-EDIT-COUNT            TO BO-SUM-VALUE.
003830      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
003840*
003850      MOVE 'LOSING DAYS'            TO BO-SUM-LABEL.
003860      MOVE WS-LOSS-DAY-COUNT        TO WS-EDIT-COUNT.
003870      MOVE WS-EDIT-COUNT            TO BO-SUM-VALUE.
003880      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
003890*
003900      MOVE 'WIN RATE PCT'           TO BO-SUM-LABEL.
003910      MOVE WS-WIN-RATE-PCT          TO WS-EDIT-UNSGN-SHORT.
003920      MOVE WS-EDIT-UNSGN-SHORT      TO BO-SUM-VALUE.
003930      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
003940*
003950      MOVE 'MEAN GAIN POINTS'       TO BO-SUM-LABEL.
003960      MOVE WS-MEAN-GAIN             TO WS-EDIT-SIGNED-LONG.
003970      MOVE WS-EDIT-SIGNED-LONG      TO BO-SUM-VALUE.
003980      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
003990*
004000      MOVE 'MEDIAN GAIN POINTS'     TO BO-SUM-LABEL.
004010      MOVE WS-MEDIAN-GAIN           TO WS-EDIT-SIGNED-LONG.
004020      MOVE WS-EDIT-SIGNED-LONG      TO BO-SUM-VALUE.
004030      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
004040*
004050      MOVE 'TOTAL GAIN POINTS'      TO BO-SUM-LABEL.
004060      MOVE WS-GAIN-SUM              TO WS-EDIT-SIGNED-LONG.
004070      MOVE WS-EDIT-SIGNED-LONG      TO BO-SUM-VALUE.
004080      WRITE SUMRY-OUT-REC FROM BO-SUMMARY-LINE.
004090*
004100  810-SORT-GAIN-TABLE.
004110      MOVE WS-DAY-COUNT TO WS-SORT-LIMIT.
004120      IF WS-SORT-LIMIT > 4000
004130          MOVE 4000 TO WS-SORT-LIMIT
004140      END-IF.
004150      IF WS-SORT-LIMIT > 1
004160          PERFORM 812-SORT-OUTER-PASS
004170              VARYING WS-SORT-IX FROM 1 BY 1
004180              UNTIL WS-SORT-IX > WS-SORT-LIMIT - 1
004190      END-IF.
004200*
004210  812-SORT-OUTER-PASS.
004220      PERFORM 814-SORT-INNER-PASS
004230          VARYING WS-SORT-JX FROM 1 BY 1
004240          UNTIL WS-SORT-JX > WS-SORT-LIMIT - WS-SORT-IX.
004250*
004260  814-SORT-INNER-PASS.
004270      IF WS-GAIN-VALUE(WS-SORT-JX) > WS-GAIN-VALUE(WS-SORT-JX + 1)
004280          MOVE WS-GAIN-VALUE(WS-SORT-JX)     TO WS-SORT-TEMP
004290          MOVE WS-GAIN-VALUE(WS-SORT-JX + 1) TO
004300                  WS-GAIN-VALUE(WS-SORT-JX)
004310          MOVE WS-SORT-TEMP                  TO
004320                  WS-GAIN-VALUE(WS-SORT-JX + 1)
004330      END-IF.
004340*
004350  820-COMPUTE-MEAN-MEDIAN.
004360      MOVE ZERO TO WS-MEAN-GAIN WS-MEDIAN-GAIN WS-WIN-RATE-PCT.
004370      IF WS-DAY-COUNT > ZERO
004380          COMPUTE WS-MEAN-GAIN ROUNDED =
004390                  WS-GAIN-SUM / WS-DAY-COUNT
004400          COMPUTE WS-WIN-RATE-PCT ROUNDED =
004410                  WS-WIN-DAY-COUNT / WS-DAY-COUNT * 100
004420          DIVIDE WS-SORT-LIMIT BY 2 GIVING WS-SORT-IX
004430                  REMAINDER WS-SORT-REM
004440          IF WS-SORT-REM = 1
004450              COMPUTE WS-SORT-IX = (WS-SORT-LIMIT + 1) / 2
004460              MOVE WS-GAIN-VALUE(WS-SORT-IX) TO WS-MEDIAN-GAIN
004470          ELSE
004480              COMPUTE WS-SORT-IX = WS-SORT-LIMIT / 2
004490              COMPUTE WS-MEDIAN-GAIN ROUNDED =
004500                      (WS-GAIN-VALUE(WS-SORT-IX)
004510                         + WS-GAIN-VALUE(WS-SORT-IX + 1)) / 2
004520          END-IF
004530      END-IF.
004540*
004550  900-CLOSE-FILES.
004560      CLOSE BARS-IN.
004570      CLOSE RESLT-OUT.
004580      CLOSE SUMRY-OUT.
004590*
004600  END PROGRAM BRKOUCBL.

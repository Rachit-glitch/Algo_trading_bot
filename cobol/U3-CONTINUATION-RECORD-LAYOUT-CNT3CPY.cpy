000010*****************************************************************
000020*                                                               *
000030*                      C N T 3 C P Y                           *
000040*                                                               *
000050*  U3 CONTINUATION-POINTS BACKTEST - DETAIL AND SUMMARY LINES  *
000060*                                                               *
000070*****************************************************************
000080*
000090* MEMBER: CNT3CPY
000100* USED BY: CNPTCBL  (COPY CNT3CPY).
000110*
000120* CN-DETAIL-LINE IS WRITTEN ONE PER TRADING DAY THAT HAS BOTH A
000130* 09:30 AND AN 11:30 BAR, TO U3-DAILY-OUT.  CN-SUMMARY-LINE
000140* CARRIES THE DESCRIPTIVE-STATISTICS METRIC/VALUE PAIRS WRITTEN
000150* TO U3-SUMMARY-OUT AFTER END OF FILE.
000160*
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*    1992-02-17  SRP  ORIG-0460  FIRST CUT OF THE CONTINUATION
000200*                                LINE.
000210*    1995-08-14  SRP  ORIG-0560  WIDENED THE SUMMARY VALUE FIELD
000220*                                FOR SKEWNESS/KURTOSIS STATISTICS.
000230*-----------------------------------------------------------------
000240*
000250  01  CN-DETAIL-LINE.
000260      05  CN-DATE                   PIC 9(08).
000270      05  FILLER                    PIC X(02) VALUE SPACES.
000280      05  CN-FB-OPEN                PIC -ZZZZZ9.9999.
000290      05  FILLER                    PIC X(02) VALUE SPACES.
000300      05  CN-FB-CLOSE               PIC -ZZZZZ9.9999.
000310      05  FILLER                    PIC X(02) VALUE SPACES.
000320      05  CN-SIGN                   PIC -9.
000330      05  FILLER                    PIC X(02) VALUE SPACES.
000340      05  CN-EXIT                   PIC X(10).
000350      05  FILLER                    PIC X(02) VALUE SPACES.
000360      05  CN-STOP-HIT               PIC X(01).
000370      05  FILLER                    PIC X(02) VALUE SPACES.
000380      05  CN-GAIN-POINTS            PIC -ZZZZZ9.9999.
000390      05  FILLER                    PIC X(02) VALUE SPACES.
000400      05  CN-CUM-GAIN               PIC -ZZZZZZZ9.9999.
000410      05  FILLER                    PIC X(04) VALUE SPACES.
000420*
000430  01  CN-HEADING-LINE.
000440      05  FILLER                    PIC X(08) VALUE 'DATE'.
000450      05  FILLER                    PIC X(02) VALUE SPACES.
000460      05  FILLER                    PIC X(12) VALUE 'FB-OPEN'.
000470      05  FILLER                    PIC X(02) VALUE SPACES.
000480      05  FILLER                    PIC X(12) VALUE 'FB-CLOSE'.
000490      05  FILLER                    PIC X(02) VALUE SPACES.
000500      05  FILLER                    PIC X(02) VALUE 'SN'.
000510      05  FILLER                    PIC X(02) VALUE SPACES.
000520      05  FILLER                    PIC X(10) VALUE 'EXIT'.
000530      05  FILLER                    PIC X(02) VALUE SPACES.
000540      05  FILLER                    PIC X(01) VALUE 'P'.
000550      05  FILLER                    PIC X(02) VALUE SPACES.
000560      05  FILLER                    PIC X(12) VALUE 'GAIN-PTS'.
000570      05  FILLER                    PIC X(02) VALUE SPACES.
000580      05  FILLER                    PIC X(14) VALUE 'CUM-GAIN'.
000590      05  FILLER                    PIC X(04) VALUE SPACES.
000600*
000610  01  CN-SUM-HEADING-LINE.
000620      05  FILLER                    PIC X(40)
000630              VALUE 'U3 CONTINUATION-POINTS BACKTEST SUMMARY'.
000640      05  FILLER                    PIC X(24) VALUE SPACES.
000650*
000660  01  CN-SUM-COLUMN-LINE.
000670      05  FILLER                    PIC X(32) VALUE 'METRIC'.
000680      05  FILLER                    PIC X(02) VALUE SPACES.
000690      05  FILLER                    PIC X(20) VALUE 'VALUE'.
000700      05  FILLER                    PIC X(10) VALUE SPACES.
000710*
000720  01  CN-SUMMARY-LINE.
000730      05  CN-SUM-LABEL              PIC X(32).
000740      05  FILLER                    PIC X(02) VALUE SPACES.
000750      05  CN-SUM-VALUE              PIC X(20).
000760      05  FILLER                    PIC X(10) VALUE SPACES.
000770*

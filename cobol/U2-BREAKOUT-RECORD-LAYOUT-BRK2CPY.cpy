000010*****************************************************************
000020*                                                               *
000030*                      B R K 2 C P Y                           *
000040*                                                               *
000050*   U2 RANGE-BREAKOUT BACKTEST  -  DETAIL AND SUMMARY LINES    *
000060*                                                               *
000070*****************************************************************
000080*
000090* MEMBER: BRK2CPY
000100* USED BY: BRKOUCBL  (COPY BRK2CPY).
000110*
000120* BO-DETAIL-LINE  IS WRITTEN ONE PER TRADING DAY THAT HAS A 09:30
000130* BAR, TO U2-RESULTS-OUT.  BO-SUMMARY-LINE CARRIES THE METRIC AND
000140* VALUE PAIRS WRITTEN TO U2-SUMMARY-OUT AFTER END OF FILE.
000150*
000160*-----------------------------------------------------------------
000170* CHANGE LOG
000180*    1992-02-17  SRP  ORIG-0460  FIRST CUT OF THE BREAKOUT LINE.
000190*    1994-06-30  SRP  ORIG-0511  ADDED THE CUMULATIVE GAIN COLUMN.
000200*-----------------------------------------------------------------
000210*
000220  01  BO-DETAIL-LINE.
000230      05  BO-DATE                   PIC 9(08).
000240      05  FILLER                    PIC X(02) VALUE SPACES.
000250      05  BO-DIRECTION              PIC X(05).
000260      05  FILLER                    PIC X(02) VALUE SPACES.
000270      05  BO-OPEN                   PIC -ZZZZZ9.9999.
000280      05  FILLER                    PIC X(02) VALUE SPACES.
000290      05  BO-CLOSE                  PIC -ZZZZZ9.9999.
000300      05  FILLER                    PIC X(02) VALUE SPACES.
000310      05  BO-RANGE                  PIC -ZZZZZ9.99.
000320      05  FILLER                    PIC X(02) VALUE SPACES.
000330      05  BO-TP                     PIC -ZZZZZ9.99.
000340      05  FILLER                    PIC X(02) VALUE SPACES.
000350      05  BO-SL                     PIC -ZZZZZ9.99.
000360      05  FILLER                    PIC X(02) VALUE SPACES.
000370      05  BO-RESULT                 PIC X(06).
000380      05  FILLER                    PIC X(02) VALUE SPACES.
000390      05  BO-GAIN-POINTS            PIC -ZZZZZ9.9999.
000400      05  FILLER                    PIC X(02) VALUE SPACES.
000410      05  BO-CUM-GAIN               PIC -ZZZZZZZ9.9999.
000420      05  FILLER                    PIC X(04) VALUE SPACES.
000430*
000440  01  BO-HEADING-LINE.
000450      05  FILLER                    PIC X(08) VALUE 'DATE'.
000460      05  FILLER                    PIC X(02) VALUE SPACES.
000470      05  FILLER                    PIC X(05) VALUE 'DIRCN'.
000480      05  FILLER                    PIC X(02) VALUE SPACES.
000490      05  FILLER                    PIC X(12) VALUE 'OPEN'.
000500      05  FILLER                    PIC X(02) VALUE SPACES.
000510      05  FILLER                    PIC X(12) VALUE 'CLOSE'.
000520      05  FILLER                    PIC X(02) VALUE SPACES.
000530      05  FILLER                    PIC X(10) VALUE 'RANGE'.
000540      05  FILLER                    PIC X(02) VALUE SPACES.
000550      05  FILLER                    PIC X(10) VALUE 'TP'.
000560      05  FILLER                    PIC X(02) VALUE SPACES.
000570      05  FILLER                    PIC X(10) VALUE 'SL'.
000580      05  FILLER                    PIC X(02) VALUE SPACES.
000590      05  FILLER                    PIC X(06) VALUE 'RESULT'.
000600      05  FILLER                    PIC X(02) VALUE SPACES.
000610      05  FILLER                    PIC X(12) VALUE 'GAIN-PTS'.
000620      05  FILLER                    PIC X(02) VALUE SPACES.
000630      05  FILLER                    PIC X(14) VALUE 'CUM-GAIN'.
000640      05  FILLER                    PIC X(04) VALUE SPACES.
000650*
000660  01  BO-SUM-HEADING-LINE.
000670      05  FILLER                    PIC X(40)
000680              VALUE 'U2 RANGE BREAKOUT BACKTEST - SUMMARY'.
000690      05  FILLER                    PIC X(24) VALUE SPACES.
000700*
000710  01  BO-SUM-COLUMN-LINE.
000720      05  FILLER                    PIC X(32) VALUE 'METRIC'.
000730      05  FILLER                    PIC X(02) VALUE SPACES.
000740      05  FILLER                    PIC X(20) VALUE 'VALUE'.
000750      05  FILLER                    PIC X(10) VALUE SPACES.
000760*
000770  01  BO-SUMMARY-LINE.
000780      05  BO-SUM-LABEL              PIC X(32).
000790      05  FILLER                    PIC X(02) VALUE SPACES.
000800      05  BO-SUM-VALUE              PIC X(20).
000810      05  FILLER                    PIC X(10) VALUE SPACES.
000820*
